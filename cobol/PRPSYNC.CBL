000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *    FECHA          : 02/07/1990                                 *
000400      *    PROGRAMADOR     : J. SOLER (JLS)                             *
000500      *    APLICACION      : ESTADISTICAS DE VENTAS MLS                *
000600      *    PROGRAMA        : PRPSYNC                                   *
000700      *    TIPO            : BATCH                                     *
000800      *    DESCRIPCION     : SINCRONIZA EL MAESTRO LOCAL DE PROPIEDADES*
000900      *                      (PROPERTY-MASTER) CONTRA EL EXTRACTO DE   *
001000      *                      TRANSACCIONES DE LA JUNTA (PROPERTY-FEED).*
001100      *                      SOLO SE CONSIDERAN LAS PROPIEDADES EN     *
001200      *                      ESTADO CLOSED CON FECHA DE CIERRE DENTRO  *
001300      *                      DEL ANO PARAMETRO.                        *
001400      *    ARCHIVOS        : PRPFEED (ENTRADA, SECUENCIAL)             *
001500      *                      PRPMAST (E/S, INDEXADO)                   *
001600      *                      SYNCLOG (E/S, SECUENCIAL)                 *
001700      *    ACCION(ES)      : LECTURA / ALTA / MODIFICACION             *
001800      *    INSTALADO       : PROCESO NOCTURNO DE ESTADISTICAS MLS      *
001900      *    BPM/RATIONAL    : N/A                                       *
002000      ******************************************************************
002100      *    HISTORIAL DE CAMBIOS                                        *
002200      *    FECHA       INIC  TICKET      DESCRIPCION                   *
002300      *    ----------  ----  ----------  ------------------------------*
002400      *    1990-07-02  JLS   -           CREACION ORIGINAL. MIGRABA EL  *
002500      *                                  EXTRACTO COMPLETO SIN FILTRO   *
002600      *                                  DE ESTADO NI DE ANO.           *
002700      *    1996-11-14  RMP   MLS-0201    SE AGREGA EL MAESTRO INDEXADO  *
002800      *                                  CON LLAVE COMPUESTA Y LA       *
002900      *                                  LOGICA DE ALTA/MODIFICACION.   *
003000      *    1999-01-06  EEDR  MLS-Y2K1    SE REVISA CLOSE-DATE A 4       *
003100      *                                  DIGITOS DE ANO. SIN CAMBIO DE  *
003200      *                                  LAYOUT.                        *
003300      *    2003-03-18  PEDR  MLS-0267    SE AGREGA FILTRO DE ESTADO     *
003400      *                                  CLOSED Y ANO PARAMETRO (ANTES  *
003500      *                                  SE GRABABA TODO EL EXTRACTO).  *
003600      *    2007-11-02  EEDR  MLS-0351    SE AGREGA COMMAREA DE LLAMADA  *
003700      *                                  (LK-PRPSYNC-PARMS) PARA QUE    *
003800      *                                  MLSFULL PUEDA INVOCAR ESTE     *
003900      *                                  PROGRAMA COMO SUBRUTINA.       *
004000      *    2011-08-15  PEDR  MLS-0412    SE CAMBIA PRPREC A COPY        *
004100      *                                  REPLACING PARA REUTILIZAR EL   *
004200      *                                  MISMO LAYOUT EN EXTRACTO Y     *
004300      *                                  MAESTRO SIN DUPLICAR CAMPOS.   *
004400      *    2014-09-22  EEDR  MLS-0461    LA BITACORA FAILED QUEDABA CON *
004500      *                                  ERROR-MESSAGE EN BLANCO. SE   *
004600      *                                  GRABA AHORA EL ARCHIVO/FS     *
004700      *                                  DONDE FALLO LA CORRIDA.       *
004800      ******************************************************************
004900       PROGRAM-ID.     PRPSYNC.
005000       AUTHOR.         J. SOLER.
005100       INSTALLATION.   DEPARTAMENTO DE SISTEMAS - JUNTA MLS.
005200       DATE-WRITTEN.   02 JULIO 1990.
005300       DATE-COMPILED.
005400       SECURITY.       USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
005500
005600       ENVIRONMENT DIVISION.
005700       CONFIGURATION SECTION.
005800       SOURCE-COMPUTER.   IBM-370.
005900       OBJECT-COMPUTER.   IBM-370.
006000       SPECIAL-NAMES.
006100           C01 IS TOP-OF-FORM
006200           UPSI-0 IS WKS-SWITCH-INCREMENTAL.
006300
006400       INPUT-OUTPUT SECTION.
006500       FILE-CONTROL.
006600           SELECT PRPFEED   ASSIGN TO PRPFEED
006700                  ORGANIZATION IS SEQUENTIAL
006800                  FILE STATUS IS FS-PRPFEED.
006900
007000           SELECT PRPMAST   ASSIGN TO PRPMAST
007100                  ORGANIZATION IS INDEXED
007200                  ACCESS MODE IS DYNAMIC
007300                  RECORD KEY IS PRP-MASTER-KEY OF FD-PRPMAST-RECORD
007400                  FILE STATUS IS FS-PRPMAST.
007500
007600           SELECT SYNCLOG   ASSIGN TO SYNCLOG
007700                  ORGANIZATION IS SEQUENTIAL
007800                  FILE STATUS IS FS-SYNCLOG.
007900
008000       DATA DIVISION.
008100       FILE SECTION.
008200      *1 -->EXTRACTO DE PROPIEDADES DE LA JUNTA
008300       FD  PRPFEED
008400           RECORDING MODE IS F
008500           LABEL RECORDS ARE STANDARD.
008600           COPY PRPREC REPLACING ==:TAG:== BY ==FD-PRPFEED==.
008700
008800      *2 -->MAESTRO LOCAL DE PROPIEDADES, LLAVE COMPUESTA
008900       FD  PRPMAST
009000           RECORDING MODE IS F
009100           LABEL RECORDS ARE STANDARD.
009200           COPY PRPREC REPLACING ==:TAG:== BY ==FD-PRPMAST==.
009300
009400      *3 -->BITACORA DE CORRIDAS
009500       FD  SYNCLOG
009600           RECORDING MODE IS F
009700           LABEL RECORDS ARE STANDARD.
009800           COPY SYNREC.
009900
010000       WORKING-STORAGE SECTION.
010100       01  WKS-FS-STATUS.
010200           05  FS-PRPFEED              PIC 9(02) VALUE ZEROES.
010300           05  FSE-PRPFEED.
010400               10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010500               10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010600               10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010700           05  FS-PRPMAST              PIC 9(02) VALUE ZEROES.
010800           05  FSE-PRPMAST.
010900               10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011000               10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011100               10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011200           05  FS-SYNCLOG              PIC 9(02) VALUE ZEROES.
011300           05  FSE-SYNCLOG.
011400               10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011500               10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011600               10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011700           05  FILLER                  PIC X(04).
011800
011900       01  WKS-ERROR-CALL.
012000           05  PROGRAMA                PIC X(08) VALUE 'PRPSYNC'.
012100           05  ARCHIVO                 PIC X(08) VALUE SPACES.
012200           05  ACCION                  PIC X(10) VALUE SPACES.
012300           05  LLAVE                   PIC X(32) VALUE SPACES.
012400           05  FILLER                  PIC X(04).
012500
012600      *    MENSAJE DE ERROR DE CORRIDA, ARMADO EN EL PUNTO DONDE SE
012700      *    ABORTA POR FALLO DE ARCHIVO. SE GRABA EN LA BITACORA
012800      *    (SYNREC/ERROR-MESSAGE) CUANDO LA CORRIDA QUEDA FAILED.
012900       01  WKS-RUN-ERROR-MSG.
013000           05  WKS-RUN-ERROR-TEXT      PIC X(60) VALUE SPACES.
013100           05  FILLER                  PIC X(04).
013200
013300       01  WKS-SWITCHES.
013400           05  WKS-PRPFEED-EOF-SW      PIC 9(01) COMP VALUE ZERO.
013500               88  PRPFEED-EOF                  VALUE 1.
013600           05  WKS-MASTER-FOUND-SW     PIC X(01) VALUE 'N'.
013700               88  MASTER-RECORD-FOUND          VALUE 'Y'.
013800           05  WKS-SWITCH-INCREMENTAL  PIC X(01) VALUE 'O'.
013900           05  FILLER                  PIC X(04).
014000
014100       01  WKS-COUNTERS.
014200           05  WKS-RECORDS-PROCESSED   PIC 9(07) COMP VALUE 0.
014300           05  WKS-RECORDS-CREATED     PIC 9(07) COMP VALUE 0.
014400           05  WKS-RECORDS-UPDATED     PIC 9(07) COMP VALUE 0.
014500           05  WKS-RECORDS-SKIPPED     PIC 9(07) COMP VALUE 0.
014600           05  WKS-TARGET-YEAR         PIC 9(04) COMP VALUE 0.
014700           05  FILLER                  PIC X(04).
014800
014900       01  WKS-EDITED-COUNTERS.
015000           05  WKS-MASCARA-PROCESADOS  PIC Z,ZZZ,ZZ9.
015100           05  WKS-MASCARA-ALTAS       PIC Z,ZZZ,ZZ9.
015200           05  WKS-MASCARA-CAMBIOS     PIC Z,ZZZ,ZZ9.
015300           05  FILLER                  PIC X(04).
015400
015500       01  WKS-MAX-TIMESTAMP-SEEN      PIC X(19) VALUE LOW-VALUES.
015600       01  WKS-MAX-TIMESTAMP-SEEN-R REDEFINES WKS-MAX-TIMESTAMP-SEEN.
015700           05  WKS-MAX-TS-SEEN-YEAR    PIC X(04).
015800           05  FILLER                  PIC X(15).
015900
016000       01  WKS-SYSTEM-DATE-TIME.
016100           05  WKS-SYS-DATE.
016200               10  WKS-SYS-YEAR        PIC 9(02).
016300               10  WKS-SYS-MONTH       PIC 9(02).
016400               10  WKS-SYS-DAY         PIC 9(02).
016500           05  WKS-SYS-TIME.
016600               10  WKS-SYS-HOUR        PIC 9(02).
016700               10  WKS-SYS-MINUTE      PIC 9(02).
016800               10  WKS-SYS-SECOND      PIC 9(02).
016900               10  WKS-SYS-HUNDREDTH   PIC 9(02).
017000           05  FILLER                  PIC X(04).
017100
017200       01  WKS-CENTURY-WINDOW          PIC 9(02) VALUE 20.
017300
017400       01  WKS-TIMESTAMP-BUILD.
017500           05  WKS-TS-YEAR             PIC 9(04).
017600           05  FILLER                  PIC X(01) VALUE '-'.
017700           05  WKS-TS-MONTH            PIC 9(02).
017800           05  FILLER                  PIC X(01) VALUE '-'.
017900           05  WKS-TS-DAY              PIC 9(02).
018000           05  FILLER                  PIC X(01) VALUE '-'.
018100           05  WKS-TS-HOUR             PIC 9(02).
018200           05  FILLER                  PIC X(01) VALUE '.'.
018300           05  WKS-TS-MINUTE           PIC 9(02).
018400           05  FILLER                  PIC X(01) VALUE '.'.
018500           05  WKS-TS-SECOND           PIC 9(02).
018600
018700       01  WKS-RUN-TIMESTAMPS.
018800           05  WKS-RUN-STARTED-AT      PIC X(19).
018900           05  WKS-RUN-STARTED-AT-R REDEFINES WKS-RUN-STARTED-AT.
019000               10  WKS-RUN-STARTED-YEAR    PIC X(04).
019100               10  FILLER                  PIC X(15).
019200           05  WKS-RUN-COMPLETED-AT    PIC X(19).
019300
019400       LINKAGE SECTION.
019500       01  LK-PRPSYNC-PARMS.
019600           05  LK-TARGET-YEAR          PIC 9(04).
019700           05  LK-TARGET-YEAR-R REDEFINES LK-TARGET-YEAR.
019800               10  LK-TARGET-YEAR-CENTURY       PIC 9(02).
019900               10  LK-TARGET-YEAR-IN-CENTURY    PIC 9(02).
020000           05  LK-RECORDS-PROCESSED    PIC 9(07).
020100           05  LK-RECORDS-CREATED      PIC 9(07).
020200           05  LK-RECORDS-UPDATED      PIC 9(07).
020300           05  LK-RUN-STATUS           PIC X(01).
020400               88  LK-RUN-OK                     VALUE 'S'.
020500               88  LK-RUN-FAILED                 VALUE 'N'.
020600           05  FILLER                  PIC X(10).
020700
020800       PROCEDURE DIVISION USING LK-PRPSYNC-PARMS.
020900
021000       0100-MAIN SECTION.
021100      *    PARRAFO PRINCIPAL. GOBIERNA LA SINCRONIZACION DE LA
021200      *    CARTERA DE PROPIEDADES CERRADAS DEL ANO PARAMETRO.
021300           PERFORM 0200-INITIALIZE THRU 0200-INITIALIZE-E.
021400           PERFORM 1200-OPEN-FILES THRU 1200-OPEN-FILES-E.
021500           PERFORM 1300-WRITE-STARTED-LOG THRU 1300-WRITE-STARTED-LOG-E.
021600           PERFORM 2000-PROCESS-ONE-PROPERTY
021700               THRU 2000-PROCESS-ONE-PROPERTY-E
021800               UNTIL PRPFEED-EOF.
021900           PERFORM 1400-WRITE-COMPLETED-LOG
022000               THRU 1400-WRITE-COMPLETED-LOG-E.
022100           PERFORM 1500-CLOSE-FILES THRU 1500-CLOSE-FILES-E.
022200           PERFORM 1600-RETURN-COUNTERS THRU 1600-RETURN-COUNTERS-E.
022300           GOBACK.
022400
022500       0200-INITIALIZE.
022600           MOVE ZERO TO WKS-RECORDS-PROCESSED
022700                        WKS-RECORDS-CREATED
022800                        WKS-RECORDS-UPDATED
022900                        WKS-RECORDS-SKIPPED.
023000           MOVE LOW-VALUES TO WKS-MAX-TIMESTAMP-SEEN.
023100           MOVE 'S' TO LK-RUN-STATUS.
023200           PERFORM 0250-BUILD-RUN-TIMESTAMP
023300               THRU 0250-BUILD-RUN-TIMESTAMP-E.
023400           IF LK-TARGET-YEAR = ZERO
023500               COMPUTE WKS-TARGET-YEAR =
023600                   (WKS-CENTURY-WINDOW * 100) + WKS-SYS-YEAR
023700           ELSE
023800               MOVE LK-TARGET-YEAR TO WKS-TARGET-YEAR
023900           END-IF.
024000       0200-INITIALIZE-E. EXIT.
024100
024200       0250-BUILD-RUN-TIMESTAMP.
024300           ACCEPT WKS-SYS-DATE FROM DATE.
024400           ACCEPT WKS-SYS-TIME FROM TIME.
024500           COMPUTE WKS-TS-YEAR = (WKS-CENTURY-WINDOW * 100) +
024600                                   WKS-SYS-YEAR.
024700           MOVE WKS-SYS-MONTH  TO WKS-TS-MONTH.
024800           MOVE WKS-SYS-DAY    TO WKS-TS-DAY.
024900           MOVE WKS-SYS-HOUR   TO WKS-TS-HOUR.
025000           MOVE WKS-SYS-MINUTE TO WKS-TS-MINUTE.
025100           MOVE WKS-SYS-SECOND TO WKS-TS-SECOND.
025200           MOVE WKS-TIMESTAMP-BUILD TO WKS-RUN-STARTED-AT.
025300       0250-BUILD-RUN-TIMESTAMP-E. EXIT.
025400
025500       1200-OPEN-FILES SECTION.
025600           OPEN INPUT PRPFEED.
025700           IF FS-PRPFEED NOT = 00
025800               MOVE 'PRPFEED' TO ARCHIVO
025900               MOVE 'OPEN' TO ACCION
026000               MOVE SPACES TO LLAVE
026100               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
026200                    LLAVE, FS-PRPFEED, FSE-PRPFEED
026300               STRING 'NO ABRIO ' ARCHIVO DELIMITED BY SIZE
026400                      ' (FS=' DELIMITED BY SIZE
026500                      FS-PRPFEED DELIMITED BY SIZE
026600                      ')' DELIMITED BY SIZE
026700                   INTO WKS-RUN-ERROR-TEXT
026800               END-STRING
026900               MOVE 'N' TO LK-RUN-STATUS
027000               GO TO 8000-ABORT-RUN
027100           END-IF.
027200
027300           OPEN I-O PRPMAST.
027400           IF FS-PRPMAST = 35
027500               CLOSE PRPMAST
027600               OPEN OUTPUT PRPMAST
027700               CLOSE PRPMAST
027800               OPEN I-O PRPMAST
027900           END-IF.
028000           IF FS-PRPMAST NOT = 00
028100               MOVE 'PRPMAST' TO ARCHIVO
028200               MOVE 'OPEN' TO ACCION
028300               MOVE SPACES TO LLAVE
028400               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
028500                    LLAVE, FS-PRPMAST, FSE-PRPMAST
028600               STRING 'NO ABRIO ' ARCHIVO DELIMITED BY SIZE
028700                      ' (FS=' DELIMITED BY SIZE
028800                      FS-PRPMAST DELIMITED BY SIZE
028900                      ')' DELIMITED BY SIZE
029000                   INTO WKS-RUN-ERROR-TEXT
029100               END-STRING
029200               MOVE 'N' TO LK-RUN-STATUS
029300               GO TO 8000-ABORT-RUN
029400           END-IF.
029500
029600           OPEN EXTEND SYNCLOG.
029700           IF FS-SYNCLOG = 35
029800               OPEN OUTPUT SYNCLOG
029900           END-IF.
030000           IF FS-SYNCLOG NOT = 00
030100               MOVE 'SYNCLOG' TO ARCHIVO
030200               MOVE 'OPEN' TO ACCION
030300               MOVE SPACES TO LLAVE
030400               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
030500                    LLAVE, FS-SYNCLOG, FSE-SYNCLOG
030600               STRING 'NO ABRIO ' ARCHIVO DELIMITED BY SIZE
030700                      ' (FS=' DELIMITED BY SIZE
030800                      FS-SYNCLOG DELIMITED BY SIZE
030900                      ')' DELIMITED BY SIZE
031000                   INTO WKS-RUN-ERROR-TEXT
031100               END-STRING
031200               MOVE 'N' TO LK-RUN-STATUS
031300               GO TO 8000-ABORT-RUN
031400           END-IF.
031500       1200-OPEN-FILES-E. EXIT.
031600
031700       1300-WRITE-STARTED-LOG SECTION.
031800           MOVE SPACES TO SYN-RECORD.
031900           MOVE 'PROPERTIES' TO SYNC-TYPE.
032000           MOVE 'STARTED' TO SYNC-STATUS.
032100           MOVE WKS-RUN-STARTED-AT TO STARTED-AT.
032200           MOVE SPACES TO COMPLETED-AT.
032300           MOVE ZERO TO RECORDS-PROCESSED RECORDS-CREATED
032400                        RECORDS-UPDATED.
032500           MOVE LOW-VALUES TO LAST-MODIFICATION-TIMESTAMP.
032600           MOVE SPACES TO ERROR-MESSAGE.
032700           WRITE SYN-RECORD.
032800       1300-WRITE-STARTED-LOG-E. EXIT.
032900
033000       1400-WRITE-COMPLETED-LOG SECTION.
033100           PERFORM 0250-BUILD-RUN-TIMESTAMP
033200               THRU 0250-BUILD-RUN-TIMESTAMP-E.
033300           MOVE SPACES TO SYN-RECORD.
033400           MOVE 'PROPERTIES' TO SYNC-TYPE.
033500           IF LK-RUN-OK
033600               MOVE 'COMPLETED' TO SYNC-STATUS
033700           ELSE
033800               MOVE 'FAILED' TO SYNC-STATUS
033900           END-IF.
034000           MOVE WKS-RUN-STARTED-AT TO STARTED-AT.
034100           MOVE WKS-RUN-STARTED-AT TO COMPLETED-AT.
034200           MOVE WKS-RECORDS-PROCESSED TO RECORDS-PROCESSED.
034300           MOVE WKS-RECORDS-CREATED   TO RECORDS-CREATED.
034400           MOVE WKS-RECORDS-UPDATED   TO RECORDS-UPDATED.
034500           MOVE WKS-MAX-TIMESTAMP-SEEN TO LAST-MODIFICATION-TIMESTAMP.
034600           IF LK-RUN-OK
034700               MOVE SPACES TO ERROR-MESSAGE
034800           ELSE
034900               MOVE WKS-RUN-ERROR-TEXT TO ERROR-MESSAGE
035000           END-IF.
035100           WRITE SYN-RECORD.
035200       1400-WRITE-COMPLETED-LOG-E. EXIT.
035300
035400       1500-CLOSE-FILES SECTION.
035500           CLOSE PRPFEED PRPMAST SYNCLOG.
035600       1500-CLOSE-FILES-E. EXIT.
035700
035800       1600-RETURN-COUNTERS SECTION.
035900           MOVE WKS-RECORDS-PROCESSED TO LK-RECORDS-PROCESSED.
036000           MOVE WKS-RECORDS-CREATED   TO LK-RECORDS-CREATED.
036100           MOVE WKS-RECORDS-UPDATED   TO LK-RECORDS-UPDATED.
036200           MOVE WKS-RECORDS-PROCESSED TO WKS-MASCARA-PROCESADOS.
036300           MOVE WKS-RECORDS-CREATED   TO WKS-MASCARA-ALTAS.
036400           MOVE WKS-RECORDS-UPDATED   TO WKS-MASCARA-CAMBIOS.
036500           DISPLAY 'PRPSYNC - PROCESADOS   : ' WKS-MASCARA-PROCESADOS
036600               UPON CONSOLE.
036700           DISPLAY 'PRPSYNC - ALTAS        : ' WKS-MASCARA-ALTAS
036800               UPON CONSOLE.
036900           DISPLAY 'PRPSYNC - CAMBIOS      : ' WKS-MASCARA-CAMBIOS
037000               UPON CONSOLE.
037100       1600-RETURN-COUNTERS-E. EXIT.
037200
037300       2000-PROCESS-ONE-PROPERTY SECTION.
037400      *    LEE UN REGISTRO DEL EXTRACTO DE PROPIEDADES. EL TIMESTAMP
037500      *    MAS ALTO VISTO SE ACUMULA SIEMPRE PARA LA BITACORA, AUNQUE
037600      *    EL REGISTRO NO CALIFIQUE PARA EL MAESTRO.
037700           READ PRPFEED
037800               AT END
037900                   MOVE 1 TO WKS-PRPFEED-EOF-SW
038000                   GO TO 2000-PROCESS-ONE-PROPERTY-E
038100           END-READ.
038200           IF FS-PRPFEED NOT = 00
038300               MOVE 'PRPFEED' TO ARCHIVO
038400               MOVE 'READ' TO ACCION
038500               MOVE SPACES TO LLAVE
038600               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
038700                    LLAVE, FS-PRPFEED, FSE-PRPFEED
038800               GO TO 2000-PROCESS-ONE-PROPERTY-E
038900           END-IF.
039000           IF MODIFICATION-TIMESTAMP OF FD-PRPFEED-RECORD
039100                   > WKS-MAX-TIMESTAMP-SEEN
039200               MOVE MODIFICATION-TIMESTAMP OF FD-PRPFEED-RECORD
039300                   TO WKS-MAX-TIMESTAMP-SEEN
039400           END-IF.
039500           PERFORM 2100-SELECT-PROPERTY THRU 2100-SELECT-PROPERTY-E.
039600       2000-PROCESS-ONE-PROPERTY-E. EXIT.
039700
039800       2100-SELECT-PROPERTY.
039900      *    REGLA DE SELECCION DEL SYNC DE PROPIEDADES: SOLO ENTRAN AL
040000      *    MAESTRO LAS PROPIEDADES CERRADAS (CLOSED) CUYA FECHA DE
040100      *    CIERRE CAE DENTRO DEL ANO PARAMETRO.
040200           IF STANDARD-STATUS OF FD-PRPFEED-RECORD NOT = 'Closed'
040300               ADD 1 TO WKS-RECORDS-SKIPPED
040400               GO TO 2100-SELECT-PROPERTY-E
040500           END-IF.
040600           IF FD-PRPFEED-CLOSE-YEAR OF FD-PRPFEED-RECORD
040700                   NOT = WKS-TARGET-YEAR
040800               ADD 1 TO WKS-RECORDS-SKIPPED
040900               GO TO 2100-SELECT-PROPERTY-E
041000           END-IF.
041100           ADD 1 TO WKS-RECORDS-PROCESSED.
041200           PERFORM 2200-UPSERT-MASTER THRU 2200-UPSERT-MASTER-E.
041300       2100-SELECT-PROPERTY-E. EXIT.
041400
041500       2200-UPSERT-MASTER.
041600      *    ALTA/MODIFICACION CONTRA EL MAESTRO INDEXADO DE PROPIEDADES.
041700      *    LA LLAVE COMPUESTA (LISTADO + AGENTE COMPRADOR + AGENTE
041800      *    VENDEDOR + ESTADO) YA VIENE ARMADA AL FRENTE DEL REGISTRO.
041900           MOVE PRP-MASTER-KEY OF FD-PRPFEED-RECORD
042000               TO PRP-MASTER-KEY OF FD-PRPMAST-RECORD.
042100           READ PRPMAST
042200               INVALID KEY
042300                   MOVE 'N' TO WKS-MASTER-FOUND-SW
042400               NOT INVALID KEY
042500                   MOVE 'Y' TO WKS-MASTER-FOUND-SW
042600           END-READ.
042700           MOVE FD-PRPFEED-RECORD TO FD-PRPMAST-RECORD.
042800           IF MASTER-RECORD-FOUND
042900               REWRITE FD-PRPMAST-RECORD
043000               IF FS-PRPMAST NOT = 00
043100                   MOVE 'PRPMAST' TO ARCHIVO
043200                   MOVE 'REWRITE' TO ACCION
043300                   MOVE LISTING-KEY-NUMERIC OF FD-PRPMAST-RECORD
043400                       TO LLAVE
043500                   CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
043600                        LLAVE, FS-PRPMAST, FSE-PRPMAST
043700               ELSE
043800                   ADD 1 TO WKS-RECORDS-UPDATED
043900               END-IF
044000           ELSE
044100               WRITE FD-PRPMAST-RECORD
044200               IF FS-PRPMAST NOT = 00
044300                   MOVE 'PRPMAST' TO ARCHIVO
044400                   MOVE 'WRITE' TO ACCION
044500                   MOVE LISTING-KEY-NUMERIC OF FD-PRPMAST-RECORD
044600                       TO LLAVE
044700                   CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
044800                        LLAVE, FS-PRPMAST, FSE-PRPMAST
044900               ELSE
045000                   ADD 1 TO WKS-RECORDS-CREATED
045100               END-IF
045200           END-IF.
045300       2200-UPSERT-MASTER-E. EXIT.
045400
045500       8000-ABORT-RUN SECTION.
045600           MOVE 'N' TO LK-RUN-STATUS.
045700           PERFORM 1600-RETURN-COUNTERS THRU 1600-RETURN-COUNTERS-E.
045800           GOBACK.

000100      ******************************************************************
000200      *    COPYBOOK      : SYNREC                                      *
000300      *    APLICACION    : ESTADISTICAS DE VENTAS MLS                  *
000400      *    DESCRIPCION   : LAYOUT DEL REGISTRO DE BITACORA DE CORRIDA  *
000500      *                    (SYNC-LOG). ARCHIVO SECUENCIAL, UN REGISTRO *
000600      *                    POR CORRIDA, AGREGADO AL FINAL (APPEND).    *
000700      *---------------------------------------------------------------*
000800      *    HISTORIAL DE CAMBIOS                                       *
000900      *    FECHA      INIC  TICKET     DESCRIPCION                    *
001000      *    ---------- ----  ---------  ------------------------------ *
001100      *    1998-03-20 RMP   MLS-0160   CREACION ORIGINAL.              *
001200      *    2004-06-11 PEDR  MLS-0301   SE AGREGA LAST-MODIFICATION-    *
001300      *                                TIMESTAMP PARA REINICIO         *
001400      *                                INCREMENTAL.                    *
001500      ******************************************************************
001600       01  SYN-RECORD.
001700           05  SYNC-TYPE                   PIC X(10).
001800               88  SYNC-TYPE-MEMBERS            VALUE 'MEMBERS'.
001900               88  SYNC-TYPE-PROPERTIES         VALUE 'PROPERTIES'.
002000               88  SYNC-TYPE-FULL               VALUE 'FULL'.
002100           05  SYNC-STATUS                 PIC X(10).
002200               88  SYNC-STATUS-STARTED          VALUE 'STARTED'.
002300               88  SYNC-STATUS-COMPLETED        VALUE 'COMPLETED'.
002400               88  SYNC-STATUS-FAILED           VALUE 'FAILED'.
002500           05  STARTED-AT                  PIC X(19).
002600           05  COMPLETED-AT                PIC X(19).
002700           05  RECORDS-PROCESSED           PIC 9(07).
002800           05  RECORDS-CREATED             PIC 9(07).
002900           05  RECORDS-UPDATED             PIC 9(07).
003000           05  LAST-MODIFICATION-TIMESTAMP PIC X(19).
003100           05  ERROR-MESSAGE                PIC X(60).
003200           05  FILLER                      PIC X(10).

000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *    FECHA          : 20/03/1998                                 *
000400      *    PROGRAMADOR     : R. MENDEZ (RMP)                            *
000500      *    APLICACION      : ESTADISTICAS DE VENTAS MLS                *
000600      *    PROGRAMA        : AGTCALC                                   *
000700      *    TIPO            : BATCH                                     *
000800      *    DESCRIPCION     : RECALCULA LAS ESTADISTICAS ANUALES DE     *
000900      *                      VENTAS POR AGENTE/AOR A PARTIR DEL        *
001000      *                      MAESTRO DE PROPIEDADES. ACUMULA VOLUMEN Y *
001100      *                      TRANSACCIONES POR LADO (VENTA/COMPRA),    *
001200      *                      GRABA EL MAESTRO DE ESTADISTICAS Y ASIGNA *
001300      *                      LOS RANGOS GENERAL Y POR AOR.             *
001400      *    ARCHIVOS        : PRPMAST (ENTRADA, SECUENCIAL)             *
001500      *                      MBRMAST (ENTRADA, INDEXADO, CONSULTA)     *
001600      *                      AGSMAST (E/S, INDEXADO)                   *
001700      *                      WORK-RANK-FILE (TRABAJO, SORT)            *
001800      *    ACCION(ES)      : LECTURA / ACUMULACION / ALTA / MODIF. /   *
001900      *                      ORDENAMIENTO                              *
002000      *    INSTALADO       : PROCESO NOCTURNO DE ESTADISTICAS MLS      *
002100      *    BPM/RATIONAL    : N/A                                       *
002200      ******************************************************************
002300      *    HISTORIAL DE CAMBIOS                                        *
002400      *    FECHA       INIC  TICKET      DESCRIPCION                   *
002500      *    ----------  ----  ----------  ------------------------------*
002600      *    1998-03-20  RMP   MLS-0160    CREACION ORIGINAL. ACUMULA     *
002700      *                                  SOLO VOLUMEN TOTAL, SIN        *
002800      *                                  SEPARAR VENTA/COMPRA.          *
002900      *    2001-07-09  RMP   MLS-0244    SE SEPARA EL ACUMULADO EN      *
003000      *                                  LISTING-VOLUME Y BUYER-VOLUME  *
003100      *                                  (DOBLE CREDITO POR TRANSACCION)*
003200      *    2003-10-02  PEDR  MLS-0288    SE AGREGA EL CALCULO DE        *
003300      *                                  RANK-OVERALL Y RANK-IN-AOR     *
003400      *                                  MEDIANTE DOS PASADAS DE SORT.  *
003500      *    2007-11-02  EEDR  MLS-0351    SE AGREGA COMMAREA DE LLAMADA  *
003600      *                                  (LK-AGTCALC-PARMS) PARA QUE    *
003700      *                                  MLSFULL INVOQUE ESTE PROGRAMA  *
003800      *                                  COMO SUBRUTINA.                *
003900      *    2012-02-27  PEDR  MLS-0431    SE DESCARTAN SIN ERROR LOS     *
004000      *                                  CUBOS (BUCKETS) CUYO AGENTE NO *
004100      *                                  EXISTE EN MBRMAST (AGENTES     *
004200      *                                  DADOS DE BAJA DE LA JUNTA).    *
004300      ******************************************************************
004400       PROGRAM-ID.     AGTCALC.
004500       AUTHOR.         R. MENDEZ.
004600       INSTALLATION.   DEPARTAMENTO DE SISTEMAS - JUNTA MLS.
004700       DATE-WRITTEN.   20 MARZO 1998.
004800       DATE-COMPILED.
004900       SECURITY.       USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
005000
005100       ENVIRONMENT DIVISION.
005200       CONFIGURATION SECTION.
005300       SOURCE-COMPUTER.   IBM-370.
005400       OBJECT-COMPUTER.   IBM-370.
005500       SPECIAL-NAMES.
005600           C01 IS TOP-OF-FORM
005700           UPSI-0 IS WKS-SWITCH-DUMMY.
005800
005900       INPUT-OUTPUT SECTION.
006000       FILE-CONTROL.
006100           SELECT PRPMAST   ASSIGN TO PRPMAST
006200                  ORGANIZATION IS INDEXED
006300                  ACCESS MODE IS SEQUENTIAL
006400                  RECORD KEY IS PRP-MASTER-KEY OF FD-PRPMAST-RECORD
006500                  FILE STATUS IS FS-PRPMAST.
006600
006700           SELECT MBRMAST   ASSIGN TO MBRMAST
006800                  ORGANIZATION IS INDEXED
006900                  ACCESS MODE IS RANDOM
007000                  RECORD KEY IS MEMBER-KEY-NUMERIC OF FD-MBRMAST-RECORD
007100                  FILE STATUS IS FS-MBRMAST.
007200
007300           SELECT AGSMAST   ASSIGN TO AGSMAST
007400                  ORGANIZATION IS INDEXED
007500                  ACCESS MODE IS DYNAMIC
007600                  RECORD KEY IS AGS-MASTER-KEY OF FD-AGSMAST-RECORD
007700                  FILE STATUS IS FS-AGSMAST.
007800
007900           SELECT WORK-RANK-FILE ASSIGN TO SORTWK1.
008000
008100       DATA DIVISION.
008200       FILE SECTION.
008300      *1 -->MAESTRO DE PROPIEDADES, LEIDO SECUENCIAL COMPLETO
008400       FD  PRPMAST
008500           RECORDING MODE IS F
008600           LABEL RECORDS ARE STANDARD.
008700           COPY PRPREC REPLACING ==:TAG:== BY ==FD-PRPMAST==.
008800
008900      *2 -->MAESTRO DE AGENTES, SOLO CONSULTA (EXISTE/NO EXISTE)
009000       FD  MBRMAST
009100           RECORDING MODE IS F
009200           LABEL RECORDS ARE STANDARD.
009300           COPY MBRREC REPLACING ==:TAG:== BY ==FD-MBRMAST==.
009400
009500      *3 -->MAESTRO DE ESTADISTICAS POR AGENTE/ANO/AOR
009600       FD  AGSMAST
009700           RECORDING MODE IS F
009800           LABEL RECORDS ARE STANDARD.
009900           COPY AGSREC REPLACING ==:TAG:== BY ==FD-AGSMAST==.
010000
010100      *4 -->ARCHIVO DE TRABAJO PARA LAS DOS PASADAS DE ORDENAMIENTO
010200       SD  WORK-RANK-FILE.
010300       01  WR-RECORD.
010400           05  WR-AOR                  PIC X(20).
010500           05  WR-TOTAL-VOLUME         PIC S9(13)V99.
010600           05  WR-MASTER-KEY.
010700               10  WR-MEMBER-KEY       PIC 9(09).
010800               10  WR-YEAR             PIC 9(04).
010900               10  WR-AOR-KEY          PIC X(20).
011000           05  FILLER                  PIC X(10).
011100
011200       WORKING-STORAGE SECTION.
011300       01  WKS-FS-STATUS.
011400           05  FS-PRPMAST              PIC 9(02) VALUE ZEROES.
011500           05  FSE-PRPMAST.
011600               10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011700               10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011800               10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011900           05  FS-MBRMAST              PIC 9(02) VALUE ZEROES.
012000           05  FSE-MBRMAST.
012100               10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012200               10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012300               10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012400           05  FS-AGSMAST              PIC 9(02) VALUE ZEROES.
012500           05  FSE-AGSMAST.
012600               10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012700               10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012800               10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012900           05  FILLER                  PIC X(04).
013000
013100       01  WKS-ERROR-CALL.
013200           05  PROGRAMA                PIC X(08) VALUE 'AGTCALC'.
013300           05  ARCHIVO                 PIC X(08) VALUE SPACES.
013400           05  ACCION                  PIC X(10) VALUE SPACES.
013500           05  LLAVE                   PIC X(32) VALUE SPACES.
013600           05  FILLER                  PIC X(04).
013700
013800       01  WKS-SWITCHES.
013900           05  WKS-SWITCH-DUMMY        PIC X(01) VALUE 'O'.
014000           05  WKS-PRPMAST-EOF-SW      PIC 9(01) COMP VALUE ZERO.
014100               88  PRPMAST-EOF                  VALUE 1.
014200           05  WKS-RANK-EOF-SW         PIC 9(01) COMP VALUE ZERO.
014300               88  RANK-FILE-EOF                 VALUE 1.
014400           05  WKS-AGSMAST-EOF-SW      PIC 9(01) COMP VALUE ZERO.
014500               88  AGSMAST-SCAN-EOF               VALUE 1.
014600           05  WKS-FIRST-ROW-SW        PIC X(01) VALUE 'Y'.
014700               88  FIRST-ROW-OF-GROUP           VALUE 'Y'.
014800           05  WKS-BUCKET-FOUND-SW     PIC X(01) VALUE 'N'.
014900               88  BUCKET-WAS-FOUND             VALUE 'Y'.
015000           05  FILLER                  PIC X(04).
015100
015200       01  WKS-TARGET-YEAR             PIC 9(04) COMP VALUE 0.
015300
015400       01  WKS-SYSTEM-DATE.
015500           05  WKS-SYS-YEAR             PIC 9(02).
015600           05  WKS-SYS-MONTH            PIC 9(02).
015700           05  WKS-SYS-DAY              PIC 9(02).
015800           05  FILLER                   PIC X(04).
015900       01  WKS-SYSTEM-DATE-X REDEFINES WKS-SYSTEM-DATE PIC X(10).
016000
016100       01  WKS-CENTURY-WINDOW          PIC 9(02) VALUE 20.
016200
016300       01  WKS-COUNTERS.
016400           05  WKS-ROWS-WRITTEN        PIC 9(07) COMP VALUE 0.
016500           05  WKS-ROWS-DROPPED        PIC 9(07) COMP VALUE 0.
016600           05  WKS-RANK-COUNTER        PIC 9(05) COMP VALUE 0.
016700           05  FILLER                  PIC X(04).
016800
016900       01  WKS-EDITED-COUNTERS.
017000           05  WKS-MASCARA-ESCRITOS    PIC Z,ZZZ,ZZ9.
017100           05  FILLER                  PIC X(04).
017200
017300      *--------------------------------------------------------------*
017400      *    TABLA DE CUBOS (BUCKETS) DE ACUMULACION POR AGENTE/AOR.    *
017500      *    SE BUSCA SECUENCIAL PORQUE LA TABLA CRECE SIN ORDEN        *
017600      *    DURANTE LA PASADA UNICA SOBRE PRPMAST.                     *
017700      *--------------------------------------------------------------*
017800       01  WKS-BUCKET-COUNT            PIC 9(05) COMP VALUE 0.
017900       01  WKS-BUCKET-TABLE.
018000           05  WKS-BUCKET OCCURS 0 TO 5000 TIMES
018100                   DEPENDING ON WKS-BUCKET-COUNT
018200                   INDEXED BY WKS-BKT-IDX.
018300               10  BKT-MEMBER-KEY      PIC 9(09).
018400               10  BKT-AOR             PIC X(20).
018500               10  BKT-LISTING-VOLUME  PIC S9(13)V99.
018600               10  BKT-LISTING-COUNT   PIC 9(05).
018700               10  BKT-BUYER-VOLUME    PIC S9(13)V99.
018800               10  BKT-BUYER-COUNT     PIC 9(05).
018900               10  FILLER              PIC X(06).
019000
019100       01  WKS-WORK-FIELDS.
019200           05  WKS-CLOSE-PRICE         PIC S9(11)V99.
019300           05  WKS-AGENT-KEY           PIC 9(09).
019400           05  WKS-AGENT-AOR           PIC X(20).
019500           05  WKS-TOTAL-VOLUME        PIC S9(13)V99.
019600           05  WKS-TOTAL-VOLUME-R REDEFINES WKS-TOTAL-VOLUME.
019700               10  FILLER                  PIC X(13).
019800               10  WKS-VOLUME-CENTS-X      PIC X(02).
019900           05  WKS-TRANSACTION-COUNT   PIC 9(05).
020000           05  WKS-AVERAGE-PRICE       PIC S9(10)V99.
020100           05  WKS-PRIOR-AOR           PIC X(20) VALUE SPACES.
020200           05  FILLER                  PIC X(04).
020300
020400       LINKAGE SECTION.
020500       01  LK-AGTCALC-PARMS.
020600           05  LK-TARGET-YEAR          PIC 9(04).
020700           05  LK-TARGET-YEAR-R REDEFINES LK-TARGET-YEAR.
020800               10  LK-TARGET-YEAR-CENTURY       PIC 9(02).
020900               10  LK-TARGET-YEAR-IN-CENTURY    PIC 9(02).
021000           05  LK-ROWS-WRITTEN         PIC 9(07).
021100           05  LK-RUN-STATUS           PIC X(01).
021200               88  LK-RUN-OK                     VALUE 'S'.
021300               88  LK-RUN-FAILED                 VALUE 'N'.
021400           05  FILLER                  PIC X(10).
021500
021600       PROCEDURE DIVISION USING LK-AGTCALC-PARMS.
021700
021800       0100-MAIN SECTION.
021900      *    PARRAFO PRINCIPAL. RECALCULA DE CERO LAS ESTADISTICAS DEL
022000      *    ANO PARAMETRO: ACUMULA, ELIMINA CUBOS HUERFANOS, GRABA EL
022100      *    MAESTRO Y ASIGNA LOS DOS RANGOS.
022200           PERFORM 0200-INITIALIZE THRU 0200-INITIALIZE-E.
022300           PERFORM 1200-OPEN-FILES THRU 1200-OPEN-FILES-E.
022400           PERFORM 2000-ACCUMULATE-SALE THRU 2000-ACCUMULATE-SALE-E
022500               UNTIL PRPMAST-EOF.
022600           PERFORM 2300-WRITE-STATS THRU 2300-WRITE-STATS-E
022700               VARYING WKS-BKT-IDX FROM 1 BY 1
022800               UNTIL WKS-BKT-IDX > WKS-BUCKET-COUNT.
022900           PERFORM 2500-RANK-OVERALL THRU 2500-RANK-OVERALL-E.
023000           PERFORM 2600-RANK-IN-AOR THRU 2600-RANK-IN-AOR-E.
023100           PERFORM 1500-CLOSE-FILES THRU 1500-CLOSE-FILES-E.
023200           PERFORM 1600-RETURN-COUNTERS THRU 1600-RETURN-COUNTERS-E.
023300           GOBACK.
023400
023500       0200-INITIALIZE.
023600           MOVE ZERO TO WKS-BUCKET-COUNT WKS-ROWS-WRITTEN
023700                        WKS-ROWS-DROPPED.
023800           MOVE 'S' TO LK-RUN-STATUS.
023900           IF LK-TARGET-YEAR = ZERO
024000               ACCEPT WKS-SYSTEM-DATE FROM DATE
024100               COMPUTE WKS-TARGET-YEAR =
024200                   (WKS-CENTURY-WINDOW * 100) + WKS-SYS-YEAR
024300           ELSE
024400               MOVE LK-TARGET-YEAR TO WKS-TARGET-YEAR
024500           END-IF.
024600       0200-INITIALIZE-E. EXIT.
024700
024800       1200-OPEN-FILES SECTION.
024900           OPEN INPUT PRPMAST.
025000           IF FS-PRPMAST NOT = 00 AND FS-PRPMAST NOT = 05
025100               MOVE 'PRPMAST' TO ARCHIVO
025200               MOVE 'OPEN' TO ACCION
025300               MOVE SPACES TO LLAVE
025400               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
025500                    LLAVE, FS-PRPMAST, FSE-PRPMAST
025600               MOVE 'N' TO LK-RUN-STATUS
025700               GO TO 8000-ABORT-RUN
025800           END-IF.
025900
026000           OPEN INPUT MBRMAST.
026100           IF FS-MBRMAST NOT = 00 AND FS-MBRMAST NOT = 05
026200               MOVE 'MBRMAST' TO ARCHIVO
026300               MOVE 'OPEN' TO ACCION
026400               MOVE SPACES TO LLAVE
026500               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
026600                    LLAVE, FS-MBRMAST, FSE-MBRMAST
026700               MOVE 'N' TO LK-RUN-STATUS
026800               GO TO 8000-ABORT-RUN
026900           END-IF.
027000
027100           OPEN I-O AGSMAST.
027200           IF FS-AGSMAST = 35
027300               CLOSE AGSMAST
027400               OPEN OUTPUT AGSMAST
027500               CLOSE AGSMAST
027600               OPEN I-O AGSMAST
027700           END-IF.
027800           IF FS-AGSMAST NOT = 00
027900               MOVE 'AGSMAST' TO ARCHIVO
028000               MOVE 'OPEN' TO ACCION
028100               MOVE SPACES TO LLAVE
028200               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
028300                    LLAVE, FS-AGSMAST, FSE-AGSMAST
028400               MOVE 'N' TO LK-RUN-STATUS
028500               GO TO 8000-ABORT-RUN
028600           END-IF.
028700       1200-OPEN-FILES-E. EXIT.
028800
028900       1500-CLOSE-FILES SECTION.
029000           CLOSE PRPMAST MBRMAST AGSMAST.
029100       1500-CLOSE-FILES-E. EXIT.
029200
029300       1600-RETURN-COUNTERS SECTION.
029400           MOVE WKS-ROWS-WRITTEN TO LK-ROWS-WRITTEN.
029500           MOVE WKS-ROWS-WRITTEN TO WKS-MASCARA-ESCRITOS.
029600           DISPLAY 'AGTCALC - FILAS ESCRITAS : ' WKS-MASCARA-ESCRITOS
029700               UPON CONSOLE.
029800       1600-RETURN-COUNTERS-E. EXIT.
029900
030000       2000-ACCUMULATE-SALE SECTION.
030100      *    LEE EL MAESTRO DE PROPIEDADES SECUENCIAL COMPLETO. SOLO
030200      *    LAS PROPIEDADES CERRADAS, RESIDENCIALES, DEL ANO PARAMETRO
030300      *    PARTICIPAN EN LA ACUMULACION (REGLA 2100-SELECT-FOR-STATS).
030400           READ PRPMAST NEXT RECORD
030500               AT END
030600                   MOVE 1 TO WKS-PRPMAST-EOF-SW
030700                   GO TO 2000-ACCUMULATE-SALE-E
030800           END-READ.
030900           IF FS-PRPMAST NOT = 00
031000               MOVE 'PRPMAST' TO ARCHIVO
031100               MOVE 'READ' TO ACCION
031200               MOVE SPACES TO LLAVE
031300               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
031400                    LLAVE, FS-PRPMAST, FSE-PRPMAST
031500               GO TO 2000-ACCUMULATE-SALE-E
031600           END-IF.
031700           PERFORM 2100-SELECT-FOR-STATS THRU 2100-SELECT-FOR-STATS-E.
031800       2000-ACCUMULATE-SALE-E. EXIT.
031900
032000       2100-SELECT-FOR-STATS.
032100           IF STANDARD-STATUS OF FD-PRPMAST-RECORD NOT = 'Closed'
032200               GO TO 2100-SELECT-FOR-STATS-E
032300           END-IF.
032400           IF PROPERTY-TYPE OF FD-PRPMAST-RECORD NOT = 'Residential'
032500               GO TO 2100-SELECT-FOR-STATS-E
032600           END-IF.
032700           IF FD-PRPMAST-CLOSE-YEAR OF FD-PRPMAST-RECORD
032800                   NOT = WKS-TARGET-YEAR
032900               GO TO 2100-SELECT-FOR-STATS-E
033000           END-IF.
033100           IF CLOSE-PRICE OF FD-PRPMAST-RECORD = ZERO
033200               MOVE ZERO TO WKS-CLOSE-PRICE
033300           ELSE
033400               MOVE CLOSE-PRICE OF FD-PRPMAST-RECORD TO WKS-CLOSE-PRICE
033500           END-IF.
033600           IF LIST-AGENT-KEY-NUMERIC OF FD-PRPMAST-RECORD NOT = ZERO
033700               MOVE LIST-AGENT-KEY-NUMERIC OF FD-PRPMAST-RECORD
033800                   TO WKS-AGENT-KEY
033900               IF LIST-AGENT-AOR OF FD-PRPMAST-RECORD = SPACES
034000                   MOVE 'Unknown' TO WKS-AGENT-AOR
034100               ELSE
034200                   MOVE LIST-AGENT-AOR OF FD-PRPMAST-RECORD
034300                       TO WKS-AGENT-AOR
034400               END-IF
034500               PERFORM 2200-FIND-OR-ADD-BUCKET
034600                   THRU 2200-FIND-OR-ADD-BUCKET-E
034700               ADD WKS-CLOSE-PRICE TO
034800                   BKT-LISTING-VOLUME (WKS-BKT-IDX)
034900               ADD 1 TO BKT-LISTING-COUNT (WKS-BKT-IDX)
035000           END-IF.
035100           IF BUYER-AGENT-KEY-NUMERIC OF FD-PRPMAST-RECORD NOT = ZERO
035200               MOVE BUYER-AGENT-KEY-NUMERIC OF FD-PRPMAST-RECORD
035300                   TO WKS-AGENT-KEY
035400               IF BUYER-AGENT-AOR OF FD-PRPMAST-RECORD = SPACES
035500                   MOVE 'Unknown' TO WKS-AGENT-AOR
035600               ELSE
035700                   MOVE BUYER-AGENT-AOR OF FD-PRPMAST-RECORD
035800                       TO WKS-AGENT-AOR
035900               END-IF
036000               PERFORM 2200-FIND-OR-ADD-BUCKET
036100                   THRU 2200-FIND-OR-ADD-BUCKET-E
036200               ADD WKS-CLOSE-PRICE TO
036300                   BKT-BUYER-VOLUME (WKS-BKT-IDX)
036400               ADD 1 TO BKT-BUYER-COUNT (WKS-BKT-IDX)
036500           END-IF.
036600       2100-SELECT-FOR-STATS-E. EXIT.
036700
036800       2200-FIND-OR-ADD-BUCKET.
036900      *    BUSCA EL CUBO (AGENTE, AOR) EN LA TABLA DE TRABAJO. SI NO
037000      *    EXISTE, SE AGREGA UNO NUEVO EN CEROS AL FINAL DE LA TABLA.
037100      *    WKS-BKT-IDX QUEDA POSICIONADO EN EL CUBO ENCONTRADO/CREADO.
037200           MOVE 'N' TO WKS-BUCKET-FOUND-SW.
037300           IF WKS-BUCKET-COUNT > 0
037400               SET WKS-BKT-IDX TO 1
037500               SEARCH WKS-BUCKET
037600                   AT END
037700                       CONTINUE
037800                   WHEN BKT-MEMBER-KEY (WKS-BKT-IDX) = WKS-AGENT-KEY
037900                        AND BKT-AOR (WKS-BKT-IDX) = WKS-AGENT-AOR
038000                       MOVE 'Y' TO WKS-BUCKET-FOUND-SW
038100               END-SEARCH
038200           END-IF.
038300           IF NOT BUCKET-WAS-FOUND
038400               ADD 1 TO WKS-BUCKET-COUNT
038500               SET WKS-BKT-IDX TO WKS-BUCKET-COUNT
038600               MOVE WKS-AGENT-KEY TO BKT-MEMBER-KEY (WKS-BKT-IDX)
038700               MOVE WKS-AGENT-AOR TO BKT-AOR (WKS-BKT-IDX)
038800               MOVE ZERO TO BKT-LISTING-VOLUME (WKS-BKT-IDX)
038900                            BKT-LISTING-COUNT (WKS-BKT-IDX)
039000                            BKT-BUYER-VOLUME (WKS-BKT-IDX)
039100                            BKT-BUYER-COUNT (WKS-BKT-IDX)
039200           END-IF.
039300       2200-FIND-OR-ADD-BUCKET-E. EXIT.
039400
039500       2300-WRITE-STATS SECTION.
039600      *    PARA CADA CUBO ACUMULADO, SE VERIFICA QUE EL AGENTE EXISTA
039700      *    EN MBRMAST (LOS HUERFANOS SE DESCARTAN SIN ERROR) Y SE
039800      *    GRABA/ACTUALIZA EL MAESTRO DE ESTADISTICAS.
039900           MOVE BKT-MEMBER-KEY (WKS-BKT-IDX)
040000               TO MEMBER-KEY-NUMERIC OF FD-MBRMAST-RECORD.
040100           READ MBRMAST
040200               INVALID KEY
040300                   ADD 1 TO WKS-ROWS-DROPPED
040400                   GO TO 2300-WRITE-STATS-E
040500           END-READ.
040600           PERFORM 2400-COMPUTE-AVERAGES THRU 2400-COMPUTE-AVERAGES-E.
040700           MOVE BKT-MEMBER-KEY (WKS-BKT-IDX)
040800               TO STAT-MEMBER-KEY OF FD-AGSMAST-RECORD.
040900           MOVE WKS-TARGET-YEAR TO STAT-YEAR OF FD-AGSMAST-RECORD.
041000           MOVE BKT-AOR (WKS-BKT-IDX) TO STAT-AOR OF FD-AGSMAST-RECORD.
041100           MOVE WKS-TOTAL-VOLUME TO TOTAL-VOLUME OF FD-AGSMAST-RECORD.
041200           MOVE BKT-LISTING-VOLUME (WKS-BKT-IDX)
041300               TO LISTING-VOLUME OF FD-AGSMAST-RECORD.
041400           MOVE BKT-BUYER-VOLUME (WKS-BKT-IDX)
041500               TO BUYER-VOLUME OF FD-AGSMAST-RECORD.
041600           MOVE WKS-TRANSACTION-COUNT
041700               TO TRANSACTION-COUNT OF FD-AGSMAST-RECORD.
041800           MOVE BKT-LISTING-COUNT (WKS-BKT-IDX)
041900               TO LISTING-COUNT OF FD-AGSMAST-RECORD.
042000           MOVE BKT-BUYER-COUNT (WKS-BKT-IDX)
042100               TO BUYER-COUNT OF FD-AGSMAST-RECORD.
042200           MOVE WKS-AVERAGE-PRICE
042300               TO AVERAGE-PRICE OF FD-AGSMAST-RECORD.
042400           MOVE ZERO TO RANK-OVERALL OF FD-AGSMAST-RECORD
042500                        RANK-IN-AOR OF FD-AGSMAST-RECORD.
042600           MOVE SPACES TO FILLER OF FD-AGSMAST-RECORD.
042700           READ AGSMAST
042800               INVALID KEY
042900                   WRITE FD-AGSMAST-RECORD
043000                   IF FS-AGSMAST = 00
043100                       ADD 1 TO WKS-ROWS-WRITTEN
043200                   END-IF
043300               NOT INVALID KEY
043400                   REWRITE FD-AGSMAST-RECORD
043500                   IF FS-AGSMAST = 00
043600                       ADD 1 TO WKS-ROWS-WRITTEN
043700                   END-IF
043800           END-READ.
043900       2300-WRITE-STATS-E. EXIT.
044000
044100       2400-COMPUTE-AVERAGES.
044200      *    TOTAL-VOLUME Y TRANSACTION-COUNT DEL CUBO, Y EL PRECIO
044300      *    PROMEDIO (SOLO CUANDO HAY AL MENOS UNA TRANSACCION; LA
044400      *    DIVISION SIEMPRE SE PROTEGE CONTRA CERO).
044500           COMPUTE WKS-TOTAL-VOLUME =
044600               BKT-LISTING-VOLUME (WKS-BKT-IDX) +
044700               BKT-BUYER-VOLUME (WKS-BKT-IDX).
044800           COMPUTE WKS-TRANSACTION-COUNT =
044900               BKT-LISTING-COUNT (WKS-BKT-IDX) +
045000               BKT-BUYER-COUNT (WKS-BKT-IDX).
045100           IF WKS-TRANSACTION-COUNT > 0
045200               COMPUTE WKS-AVERAGE-PRICE ROUNDED =
045300                   WKS-TOTAL-VOLUME / WKS-TRANSACTION-COUNT
045400           ELSE
045500               MOVE ZERO TO WKS-AVERAGE-PRICE
045600           END-IF.
045700       2400-COMPUTE-AVERAGES-E. EXIT.
045800
045900       2500-RANK-OVERALL SECTION.
046000      *    PRIMERA PASADA DE ORDENAMIENTO: TODAS LAS FILAS DEL ANO,
046100      *    DESCENDENTE POR TOTAL-VOLUME, RANGO DENSO 1,2,3...
046200           SORT WORK-RANK-FILE
046300               ON DESCENDING KEY WR-TOTAL-VOLUME
046400               INPUT PROCEDURE 2510-SELECT-YEAR-ROWS
046500                   THRU 2510-SELECT-YEAR-ROWS-E
046600               OUTPUT PROCEDURE 2520-ASSIGN-RANKS
046700                   THRU 2520-ASSIGN-RANKS-E.
046800       2500-RANK-OVERALL-E. EXIT.
046900
047000       2510-SELECT-YEAR-ROWS.
047100      *    LA TABLA YA ESTA ABIERTA I-O DESDE 1200-OPEN-FILES; SE
047200      *    CIERRA Y SE REABRE SOLO LECTURA PARA RECORRERLA COMPLETA
047300      *    EN ORDEN DE LLAVE, LUEGO SE REABRE I-O PARA LA REESCRITURA.
047400           CLOSE AGSMAST.
047500           OPEN INPUT AGSMAST.
047600           MOVE ZERO TO WKS-AGSMAST-EOF-SW.
047700           PERFORM 2511-RELEASE-ONE-ROW THRU 2511-RELEASE-ONE-ROW-E
047800               UNTIL AGSMAST-SCAN-EOF.
047900           CLOSE AGSMAST.
048000           OPEN I-O AGSMAST.
048100       2510-SELECT-YEAR-ROWS-E. EXIT.
048200
048300       2511-RELEASE-ONE-ROW.
048400           READ AGSMAST NEXT RECORD
048500               AT END
048600                   MOVE 1 TO WKS-AGSMAST-EOF-SW
048700                   GO TO 2511-RELEASE-ONE-ROW-E
048800           END-READ.
048900           IF STAT-YEAR OF FD-AGSMAST-RECORD = WKS-TARGET-YEAR
049000               MOVE STAT-AOR OF FD-AGSMAST-RECORD TO WR-AOR
049100               MOVE TOTAL-VOLUME OF FD-AGSMAST-RECORD
049200                   TO WR-TOTAL-VOLUME
049300               MOVE AGS-MASTER-KEY OF FD-AGSMAST-RECORD
049400                   TO WR-MASTER-KEY
049500               RELEASE WR-RECORD
049600           END-IF.
049700       2511-RELEASE-ONE-ROW-E. EXIT.
049800
049900       2520-ASSIGN-RANKS.
050000           MOVE ZERO TO WKS-RANK-COUNTER.
050100           MOVE ZERO TO WKS-RANK-EOF-SW.
050200           PERFORM 2521-ASSIGN-ONE-RANK THRU 2521-ASSIGN-ONE-RANK-E
050300               UNTIL RANK-FILE-EOF.
050400       2520-ASSIGN-RANKS-E. EXIT.
050500
050600       2521-ASSIGN-ONE-RANK.
050700           RETURN WORK-RANK-FILE
050800               AT END
050900                   MOVE 1 TO WKS-RANK-EOF-SW
051000                   GO TO 2521-ASSIGN-ONE-RANK-E
051100           END-RETURN.
051200           ADD 1 TO WKS-RANK-COUNTER.
051300           MOVE WR-MASTER-KEY TO AGS-MASTER-KEY OF FD-AGSMAST-RECORD.
051400           READ AGSMAST
051500               INVALID KEY
051600                   CONTINUE
051700               NOT INVALID KEY
051800                   MOVE WKS-RANK-COUNTER TO
051900                        RANK-OVERALL OF FD-AGSMAST-RECORD
052000                   REWRITE FD-AGSMAST-RECORD
052100           END-READ.
052200       2521-ASSIGN-ONE-RANK-E. EXIT.
052300
052400       2600-RANK-IN-AOR SECTION.
052500      *    SEGUNDA PASADA: ORDENADO POR AOR ASCENDENTE Y DENTRO DE
052600      *    CADA AOR DESCENDENTE POR TOTAL-VOLUME. EL RANGO SE REINICIA
052700      *    EN 1 CADA VEZ QUE CAMBIA EL AOR (RUPTURA DE CONTROL).
052800           SORT WORK-RANK-FILE
052900               ON ASCENDING KEY WR-AOR
053000               ON DESCENDING KEY WR-TOTAL-VOLUME
053100               INPUT PROCEDURE 2510-SELECT-YEAR-ROWS
053200                   THRU 2510-SELECT-YEAR-ROWS-E
053300               OUTPUT PROCEDURE 2620-ASSIGN-RANKS-BY-AOR
053400                   THRU 2620-ASSIGN-RANKS-BY-AOR-E.
053500       2600-RANK-IN-AOR-E. EXIT.
053600
053700       2620-ASSIGN-RANKS-BY-AOR.
053800           MOVE ZERO TO WKS-RANK-COUNTER.
053900           MOVE ZERO TO WKS-RANK-EOF-SW.
054000           MOVE SPACES TO WKS-PRIOR-AOR.
054100           PERFORM 2621-ASSIGN-ONE-RANK-BY-AOR
054200               THRU 2621-ASSIGN-ONE-RANK-BY-AOR-E
054300               UNTIL RANK-FILE-EOF.
054400       2620-ASSIGN-RANKS-BY-AOR-E. EXIT.
054500
054600       2621-ASSIGN-ONE-RANK-BY-AOR.
054700           RETURN WORK-RANK-FILE
054800               AT END
054900                   MOVE 1 TO WKS-RANK-EOF-SW
055000                   GO TO 2621-ASSIGN-ONE-RANK-BY-AOR-E
055100           END-RETURN.
055200           IF WR-AOR NOT = WKS-PRIOR-AOR
055300               MOVE ZERO TO WKS-RANK-COUNTER
055400               MOVE WR-AOR TO WKS-PRIOR-AOR
055500           END-IF.
055600           ADD 1 TO WKS-RANK-COUNTER.
055700           MOVE WR-MASTER-KEY TO AGS-MASTER-KEY OF FD-AGSMAST-RECORD.
055800           READ AGSMAST
055900               INVALID KEY
056000                   CONTINUE
056100               NOT INVALID KEY
056200                   MOVE WKS-RANK-COUNTER TO
056300                        RANK-IN-AOR OF FD-AGSMAST-RECORD
056400                   REWRITE FD-AGSMAST-RECORD
056500           END-READ.
056600       2621-ASSIGN-ONE-RANK-BY-AOR-E. EXIT.
056700
056800       8000-ABORT-RUN SECTION.
056900           MOVE 'N' TO LK-RUN-STATUS.
057000           PERFORM 1600-RETURN-COUNTERS THRU 1600-RETURN-COUNTERS-E.
057100           GOBACK.

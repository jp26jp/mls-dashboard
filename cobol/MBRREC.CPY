000100      ******************************************************************
000200      *    COPYBOOK      : MBRREC                                      *
000300      *    APLICACION    : ESTADISTICAS DE VENTAS MLS                  *
000400      *    DESCRIPCION   : LAYOUT DEL MAESTRO/EXTRACTO DE AGENTES      *
000500      *                    (MEMBER) DE LA JUNTA DE BIENES RAICES.      *
000600      *                    SE INCLUYE CON REPLACING EN CADA FD/AREA    *
000700      *                    QUE LO NECESITE (VER COPY ... REPLACING     *
000800      *                    ==:TAG:== BY ==xxxxxxxx== EN LOS PROGRAMAS).*
000900      *    NOTA          : LOS NOMBRES DE CAMPO SE MANTIENEN EN INGLES *
001000      *                    PORQUE VIENEN DEL ESTANDAR RESO/WFRMLS DE   *
001100      *                    LA JUNTA Y NO SE TRADUCEN.                  *
001200      *---------------------------------------------------------------*
001300      *    HISTORIAL DE CAMBIOS                                       *
001400      *    FECHA      INIC  TICKET     DESCRIPCION                    *
001500      *    ---------- ----  ---------  ------------------------------ *
001600      *    1989-04-11 JLS   -          CREACION ORIGINAL.              *
001700      *    1994-02-08 RMP   MLS-0114   SE AGREGA MEMBER-TYPE Y         *
001800      *                                MEMBER-STATE-OR-PROVINCE.       *
001900      *    1999-01-06 EEDR  MLS-Y2K1   SE CONFIRMA MODIFICATION-       *
002000      *                                TIMESTAMP EN FORMATO X(19) DE   *
002100      *                                4 DIGITOS DE ANO (NO AFECTADO   *
002200      *                                POR EL CAMBIO DE SIGLO).        *
002300      *    2006-09-19 PEDR  MLS-0337   SE AGREGA REDEFINES DE PARTES   *
002400      *                                DE FECHA SOBRE EL TIMESTAMP Y   *
002500      *                                SE CONVIERTE A COPY REPLACING   *
002600      *                                PARA REUTILIZAR EN VARIAS FD.   *
002700      ******************************************************************
002800       01  :TAG:-RECORD.
002900      *--------------------------------------------------------------*
003000      *    LLAVE UNICA DEL MAESTRO DE AGENTES                         *
003100      *--------------------------------------------------------------*
003200           05  MEMBER-KEY-NUMERIC          PIC 9(09).
003300      *--------------------------------------------------------------*
003400      *    DATOS DESCRIPTIVOS DEL AGENTE                              *
003500      *--------------------------------------------------------------*
003600           05  MEMBER-FULL-NAME            PIC X(30).
003700           05  MEMBER-FIRST-NAME           PIC X(15).
003800           05  MEMBER-LAST-NAME            PIC X(15).
003900           05  MEMBER-AOR                  PIC X(20).
004000           05  OFFICE-NAME                 PIC X(30).
004100           05  MEMBER-MLS-ID               PIC X(10).
004200           05  MEMBER-STATUS               PIC X(10).
004300               88  MEMBER-STATUS-ACTIVE         VALUE 'Active'.
004400               88  MEMBER-STATUS-INACTIVE       VALUE 'Inactive'.
004500           05  MEMBER-TYPE                 PIC X(15).
004600           05  MEMBER-STATE-OR-PROVINCE    PIC X(02).
004700           05  MODIFICATION-TIMESTAMP      PIC X(19).
004800      *--------------------------------------------------------------*
004900      *    REDEFINES DE LAS PARTES DEL TIMESTAMP ISO AAAA-MM-DD-      *
005000      *    HH.MM.SS, USADO SOLO PARA DESPLIEGUES DE CONTROL.          *
005100      *--------------------------------------------------------------*
005200           05  :TAG:-MOD-TS-R REDEFINES MODIFICATION-TIMESTAMP.
005300               10  :TAG:-MOD-TS-YEAR       PIC X(04).
005400               10  FILLER                  PIC X(01).
005500               10  :TAG:-MOD-TS-MONTH      PIC X(02).
005600               10  FILLER                  PIC X(01).
005700               10  :TAG:-MOD-TS-DAY        PIC X(02).
005800               10  FILLER                  PIC X(01).
005900               10  :TAG:-MOD-TS-HOUR       PIC X(02).
006000               10  FILLER                  PIC X(01).
006100               10  :TAG:-MOD-TS-MINUTE     PIC X(02).
006200               10  FILLER                  PIC X(01).
006300               10  :TAG:-MOD-TS-SECOND     PIC X(02).
006400      *--------------------------------------------------------------*
006500      *    BLOQUE DE PASO (DIRECCION, TELEFONOS Y DEMAS ATRIBUTOS     *
006600      *    DESCRIPTIVOS DEL AGENTE QUE LA JUNTA ENVIA EN EL EXTRACTO  *
006700      *    PERO QUE NO PARTICIPAN EN NINGUNA REGLA DEL PROCESO).      *
006800      *    SE COPIA TAL CUAL EN EL UPSERT, SIN VALIDAR.               *
006900      *--------------------------------------------------------------*
007000           05  :TAG:-DESCRIPTIVE-FILLER    PIC X(250).

000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *    FECHA       : 08/02/1999                                    *
000400      *    PROGRAMADOR : R. MENDEZ (RMP)                                *
000500      *    APLICACION  : ESTADISTICAS DE VENTAS MLS                    *
000600      *    PROGRAMA    : MLSRPT                                        *
000700      *    TIPO        : BATCH                                         *
000800      *    DESCRIPCION : IMPRIME EL REPORTE NOCTURNO DE ESTADISTICAS    *
000900      *                : MLS EN DOS SECCIONES: UN TABLERO (DASHBOARD)   *
001000      *                : CON LOS TOTALES DEL ANO Y EL TOP 5 DE          *
001100      *                : AGENTES, Y UNA TABLA DE POSICIONES             *
001200      *                : (LEADERBOARD) CON UNA LINEA POR AGENTE/AOR,    *
001300      *                : FILTRABLE POR AOR, ANO, VOLUMEN MINIMO Y       *
001400      *                : CANTIDAD MINIMA DE TRANSACCIONES.              *
001500      *    ARCHIVOS    : MBRMAST, PRPMAST, AGSMAST (CONSULTA),          *
001600      *                : SYNLOG (CONSULTA), REPORTE (SALIDA)            *
001700      *    ACCION (ES) : C=CONSULTAR / I=IMPRIMIR                       *
001800      *    PROGRAMA(S) : NINGUNO (SE CORRE DE ULTIMO EN EL PROCESO      *
001900      *                : NOCTURNO, DESPUES DE AGTCALC)                  *
002000      *    INSTALADO   : PROCESO NOCTURNO DE ESTADISTICAS MLS           *
002100      *    BPM/RATIONAL: N/A                                            *
002200      *    NOMBRE      : REPORTE TABLERO Y TABLA DE POSICIONES MLS      *
002300      ******************************************************************
002400      *    HISTORIAL DE CAMBIOS                                        *
002500      *    FECHA       INIC  TICKET      DESCRIPCION                   *
002600      *    ----------  ----  ----------  ------------------------------*
002700      *    1999-02-08  RMP   MLS-0171    CREACION ORIGINAL. IMPRIME     *
002800      *                                  SOLO EL TABLERO (TOTALES Y     *
002900      *                                  TOP 5), SIN TABLA DE           *
003000      *                                  POSICIONES.                    *
003100      *    2002-05-14  PEDR  MLS-0256    SE AGREGA LA SECCION DE TABLA  *
003200      *                                  DE POSICIONES (LEADERBOARD)    *
003300      *                                  CON RUPTURA DE CONTROL POR     *
003400      *                                  AOR Y TOTALES AL FINAL.        *
003500      *    2005-11-30  PEDR  MLS-0319    SE AGREGAN LOS FILTROS DE AOR, *
003600      *                                  VOLUMEN MINIMO Y CANTIDAD      *
003700      *                                  MINIMA DE TRANSACCIONES A LA   *
003800      *                                  TABLA DE POSICIONES.           *
003900      *    2010-08-03  EEDR  MLS-0399    LA COMPARACION DE AOR CONTRA   *
004000      *                                  EL FILTRO SE VUELVE INSENSIBLE *
004100      *                                  A MAYUSCULAS/MINUSCULAS.       *
004200      *    2013-01-17  EEDR  MLS-0452    SE AGREGA LA LINEA DE LA       *
004300      *                                  ULTIMA SINCRONIZACION          *
004400      *                                  COMPLETADA AL TABLERO.         *
004500      ******************************************************************
004600       PROGRAM-ID.     MLSRPT.
004700       AUTHOR.         R. MENDEZ.
004800       INSTALLATION.   DEPARTAMENTO DE SISTEMAS - JUNTA MLS.
004900       DATE-WRITTEN.   08 FEBRERO 1999.
005000       DATE-COMPILED.
005100       SECURITY.       USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
005200
005300       ENVIRONMENT DIVISION.
005400       CONFIGURATION SECTION.
005500       SOURCE-COMPUTER.   IBM-370.
005600       OBJECT-COMPUTER.   IBM-370.
005700       SPECIAL-NAMES.
005800           C01 IS TOP-OF-FORM
005900           UPSI-0 IS WKS-SWITCH-DUMMY.
006000
006100       INPUT-OUTPUT SECTION.
006200       FILE-CONTROL.
006300           SELECT MBRMAST   ASSIGN TO MBRMAST
006400                  ORGANIZATION IS INDEXED
006500                  ACCESS MODE IS DYNAMIC
006600                  RECORD KEY IS MEMBER-KEY-NUMERIC OF FD-MBRMAST-RECORD
006700                  FILE STATUS IS FS-MBRMAST.
006800
006900           SELECT PRPMAST   ASSIGN TO PRPMAST
007000                  ORGANIZATION IS INDEXED
007100                  ACCESS MODE IS SEQUENTIAL
007200                  RECORD KEY IS PRP-MASTER-KEY OF FD-PRPMAST-RECORD
007300                  FILE STATUS IS FS-PRPMAST.
007400
007500           SELECT AGSMAST   ASSIGN TO AGSMAST
007600                  ORGANIZATION IS INDEXED
007700                  ACCESS MODE IS SEQUENTIAL
007800                  RECORD KEY IS AGS-MASTER-KEY OF FD-AGSMAST-RECORD
007900                  FILE STATUS IS FS-AGSMAST.
008000
008100           SELECT SYNLOG    ASSIGN TO SYNLOG
008200                  ORGANIZATION IS SEQUENTIAL
008300                  FILE STATUS IS FS-SYNLOG.
008400
008500           SELECT REPORTE   ASSIGN TO REPORTE
008600                  ORGANIZATION IS SEQUENTIAL
008700                  FILE STATUS IS FS-REPORTE.
008800
008900           SELECT WORK-LDR-FILE ASSIGN TO SORTWK2.
009000
009100       DATA DIVISION.
009200       FILE SECTION.
009300      *1 -->MAESTRO DE AGENTES, SE BARRE PARA EL CONTEO Y SE CONSULTA
009400      *     AL AZAR PARA RESOLVER EL NOMBRE DE CADA AGENTE
009500       FD  MBRMAST
009600           RECORDING MODE IS F
009700           LABEL RECORDS ARE STANDARD.
009800           COPY MBRREC REPLACING ==:TAG:== BY ==FD-MBRMAST==.
009900
010000      *2 -->MAESTRO DE PROPIEDADES, BARRIDO COMPLETO PARA LOS TOTALES
010100      *     DEL TABLERO (PROPIEDADES DEL ANO Y CERRADAS DEL ANO)
010200       FD  PRPMAST
010300           RECORDING MODE IS F
010400           LABEL RECORDS ARE STANDARD.
010500           COPY PRPREC REPLACING ==:TAG:== BY ==FD-PRPMAST==.
010600
010700      *3 -->MAESTRO DE ESTADISTICAS, FUENTE DEL TOP 5, LA LISTA DE AOR
010800      *     Y LA TABLA DE POSICIONES. SOLO CONSULTA, NO SE REESCRIBE.
010900       FD  AGSMAST
011000           RECORDING MODE IS F
011100           LABEL RECORDS ARE STANDARD.
011200           COPY AGSREC REPLACING ==:TAG:== BY ==FD-AGSMAST==.
011300
011400      *4 -->BITACORA DE CORRIDAS, SOLO CONSULTA (PARA LA LINEA DE LA
011500      *     ULTIMA SINCRONIZACION COMPLETADA DEL TABLERO)
011600       FD  SYNLOG
011700           RECORDING MODE IS F
011800           LABEL RECORDS ARE STANDARD.
011900           COPY SYNREC.
012000
012100      *5 -->REPORTE IMPRESO DE SALIDA (TABLERO + TABLA DE POSICIONES)
012200       FD  REPORTE
012300           RECORDING MODE IS F
012400           LABEL RECORDS ARE STANDARD.
012500       01  RPT-LINE.
012600           05  RPT-TEXT                PIC X(131).
012700           05  FILLER                  PIC X(01).
012800
012900      *6 -->ARCHIVO DE TRABAJO PARA ORDENAR LAS FILAS DE LA TABLA DE
013000      *     POSICIONES (AOR ASCENDENTE, RANGO-EN-AOR ASCENDENTE,
013100      *     VOLUMEN DESCENDENTE PARA DESEMPATAR).
013200       SD  WORK-LDR-FILE.
013300       01  WR2-RECORD.
013400           05  WR2-AOR                 PIC X(20).
013500           05  WR2-RANK-IN-AOR         PIC 9(05).
013600           05  WR2-TOTAL-VOLUME        PIC S9(13)V99.
013700           05  WR2-MASTER-KEY.
013800               10  WR2-MEMBER-KEY      PIC 9(09).
013900               10  WR2-YEAR            PIC 9(04).
014000               10  WR2-AOR-KEY         PIC X(20).
014100           05  WR2-TRANSACTION-COUNT   PIC 9(05).
014200           05  WR2-LISTING-COUNT       PIC 9(05).
014300           05  WR2-BUYER-COUNT         PIC 9(05).
014400           05  WR2-AVERAGE-PRICE       PIC S9(10)V99.
014500           05  FILLER                  PIC X(10).
014600
014700       WORKING-STORAGE SECTION.
014800       01  WKS-FS-STATUS.
014900           05  FS-MBRMAST              PIC 9(02) VALUE ZEROES.
015000           05  FSE-MBRMAST.
015100               10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015200               10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015300               10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015400           05  FS-PRPMAST              PIC 9(02) VALUE ZEROES.
015500           05  FSE-PRPMAST.
015600               10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
015700               10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
015800               10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
015900           05  FS-AGSMAST              PIC 9(02) VALUE ZEROES.
016000           05  FSE-AGSMAST.
016100               10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
016200               10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
016300               10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
016400           05  FS-SYNLOG               PIC 9(02) VALUE ZEROES.
016500           05  FSE-SYNLOG.
016600               10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
016700               10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
016800               10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
016900           05  FS-REPORTE              PIC 9(02) VALUE ZEROES.
017000           05  FSE-REPORTE.
017100               10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
017200               10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
017300               10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
017400           05  FILLER                  PIC X(04).
017500
017600       01  WKS-ERROR-CALL.
017700           05  PROGRAMA                PIC X(08) VALUE 'MLSRPT'.
017800           05  ARCHIVO                 PIC X(08) VALUE SPACES.
017900           05  ACCION                  PIC X(10) VALUE SPACES.
018000           05  LLAVE                   PIC X(32) VALUE SPACES.
018100           05  FILLER                  PIC X(04).
018200
018300       01  WKS-SWITCHES.
018400           05  WKS-SWITCH-DUMMY        PIC X(01) VALUE 'O'.
018500           05  WKS-MBRMAST-EOF-SW      PIC 9(01) COMP VALUE ZERO.
018600               88  MBRMAST-SCAN-EOF              VALUE 1.
018700           05  WKS-PRPMAST-EOF-SW      PIC 9(01) COMP VALUE ZERO.
018800               88  PRPMAST-SCAN-EOF               VALUE 1.
018900           05  WKS-AGSMAST-EOF-SW      PIC 9(01) COMP VALUE ZERO.
019000               88  AGSMAST-SCAN-EOF                VALUE 1.
019100           05  WKS-SYNLOG-EOF-SW       PIC 9(01) COMP VALUE ZERO.
019200               88  SYNLOG-SCAN-EOF                  VALUE 1.
019300           05  WKS-LDR-EOF-SW          PIC 9(01) COMP VALUE ZERO.
019400               88  LDR-FILE-EOF                      VALUE 1.
019500           05  WKS-AOR-FOUND-SW        PIC X(01) VALUE 'N'.
019600               88  AOR-WAS-FOUND                     VALUE 'Y'.
019700           05  WKS-AOR-GIVEN-SW        PIC X(01) VALUE 'N'.
019800               88  AOR-FILTER-GIVEN                  VALUE 'Y'.
019900           05  FILLER                  PIC X(04).
020000
020100       01  WKS-TARGET-YEAR             PIC 9(04) COMP VALUE 0.
020200
020300       01  WKS-SYSTEM-DATE.
020400           05  WKS-SYS-YEAR            PIC 9(02).
020500           05  WKS-SYS-MONTH           PIC 9(02).
020600           05  WKS-SYS-DAY             PIC 9(02).
020700           05  FILLER                  PIC X(04).
020800       01  WKS-SYSTEM-DATE-X REDEFINES WKS-SYSTEM-DATE PIC X(10).
020900
021000       01  WKS-CENTURY-WINDOW          PIC 9(02) VALUE 20.
021100
021200       01  WKS-RUN-DATE-EDIT           PIC 99/99/9999.
021300
021400      *--------------------------------------------------------------*
021500      *    ACUMULADORES DEL TABLERO (DASHBOARD)                      *
021600      *--------------------------------------------------------------*
021700       01  WKS-DASHBOARD-TOTALS.
021800           05  WKS-MEMBER-COUNT        PIC 9(07) COMP VALUE 0.
021900           05  WKS-PROPS-IN-YEAR       PIC 9(07) COMP VALUE 0.
022000           05  WKS-CLOSED-COUNT        PIC 9(07) COMP VALUE 0.
022100           05  WKS-CLOSED-VOLUME       PIC S9(13)V99 VALUE 0.
022200           05  FILLER                  PIC X(10).
022300
022400      *--------------------------------------------------------------*
022500      *    TABLA DEL TOP 5 DE AGENTES POR VOLUMEN (YA VIENE ORDENADA  *
022600      *    POR RANK-OVERALL, ASI QUE SOLO SE UBICA EN LA CASILLA      *
022700      *    QUE CORRESPONDE AL RANGO).                                *
022800      *--------------------------------------------------------------*
022900       01  WKS-T5-SUB                  PIC 9(01) COMP VALUE 0.
023000       01  WKS-TOP5-TABLE.
023100           05  WKS-TOP5-ENTRY OCCURS 5 TIMES.
023200               10  T5-AGENT-NAME       PIC X(30).
023300               10  T5-TOTAL-VOLUME     PIC S9(13)V99.
023400               10  FILLER              PIC X(06).
023500
023600      *--------------------------------------------------------------*
023700      *    TABLA DE AOR DISTINTOS PRESENTES EN LAS ESTADISTICAS DEL   *
023800      *    ANO. SE LLENA SIN ORDEN DURANTE EL BARRIDO DE AGSMAST Y SE *
023900      *    ORDENA DESPUES POR SELECCION (LA TABLA ES PEQUENA).        *
024000      *--------------------------------------------------------------*
024100       01  WKS-AOR-COUNT                PIC 9(02) COMP VALUE 0.
024200       01  WKS-AOR-TABLE.
024300           05  WKS-AOR-ENTRY OCCURS 1 TO 50 TIMES
024400                   DEPENDING ON WKS-AOR-COUNT
024500                   INDEXED BY WKS-AOR-IDX.
024600               10  WKS-AOR-VALUE        PIC X(20).
024700               10  FILLER               PIC X(04).
024800       01  WKS-AOR-SWAP                 PIC X(20).
024900       01  WKS-AOR-OUT-IDX              PIC 9(02) COMP VALUE 0.
025000       01  WKS-AOR-IN-IDX               PIC 9(02) COMP VALUE 0.
025100       01  WKS-AOR-MIN-IDX              PIC 9(02) COMP VALUE 0.
025200       01  WKS-CANDIDATE-AOR            PIC X(20).
025300
025400      *--------------------------------------------------------------*
025500      *    ULTIMA ENTRADA COMPLETADA DE LA BITACORA DE CORRIDAS       *
025600      *--------------------------------------------------------------*
025700       01  WKS-LAST-SYNC.
025800           05  WKS-LAST-SYNC-FOUND     PIC X(01) VALUE 'N'.
025900               88  LAST-SYNC-WAS-FOUND          VALUE 'Y'.
026000           05  WKS-LAST-SYNC-TYPE      PIC X(10) VALUE SPACES.
026100           05  WKS-LAST-SYNC-ENDED     PIC X(19) VALUE SPACES.
026200           05  FILLER                  PIC X(04).
026300
026400      *--------------------------------------------------------------*
026500      *    FILTROS Y TOTALES DE LA TABLA DE POSICIONES               *
026600      *--------------------------------------------------------------*
026700       01  WKS-AOR-FILTER-UC            PIC X(20).
026800       01  WKS-CANDIDATE-AOR-UC         PIC X(20).
026900       01  WKS-PRIOR-LDR-AOR            PIC X(20) VALUE SPACES.
027000       01  WKS-LDR-FIRST-ROW-SW         PIC X(01) VALUE 'Y'.
027100           88  FIRST-LDR-ROW-OF-GROUP            VALUE 'Y'.
027200       01  WKS-LDR-AGENT-NAME           PIC X(30).
027300       01  WKS-LDR-TOTALS.
027400           05  WKS-AGENTS-SHOWN         PIC 9(07) COMP VALUE 0.
027500           05  WKS-VOLUME-SHOWN         PIC S9(13)V99 VALUE 0.
027600           05  WKS-TXN-SHOWN            PIC 9(07) COMP VALUE 0.
027700           05  FILLER                   PIC X(04).
027800
027900      *--------------------------------------------------------------*
028000      *    LINEAS DE IMPRESION. CADA UNA ES UN GRUPO INDEPENDIENTE    *
028100      *    CON SU PROPIO RELLENO DE ALINEACION AL ANCHO DE RPT-LINE.  *
028200      *--------------------------------------------------------------*
028300       01  WKS-DASH-HDR-LINE.
028400           05  FILLER                  PIC X(36)
028500                    VALUE 'REPORTE NOCTURNO DE ESTADISTICAS MLS'.
028600           05  FILLER                  PIC X(02) VALUE SPACES.
028700           05  DL-RUN-DATE             PIC 99/99/9999.
028800           05  FILLER                  PIC X(05) VALUE SPACES.
028900           05  FILLER                  PIC X(05) VALUE 'ANO: '.
029000           05  DL-RUN-YEAR             PIC 9(04).
029100           05  FILLER                  PIC X(76) VALUE SPACES.
029200
029300       01  WKS-DASH-COUNT-LINE.
029400           05  DL-LABEL                PIC X(30).
029500           05  DL-VALUE                PIC Z,ZZZ,ZZ9.
029600           05  FILLER                  PIC X(91) VALUE SPACES.
029700
029800       01  WKS-DASH-VOLUME-LINE.
029900           05  DL-VOL-LABEL            PIC X(30)
030000                    VALUE 'VOLUMEN TOTAL CERRADO:'.
030100           05  DL-VOLUME               PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
030200           05  FILLER                  PIC X(83) VALUE SPACES.
030300
030400       01  WKS-TOP5-HEADING-LINE.
030500           05  FILLER                  PIC X(20) VALUE 'TOP 5 AGENTES'.
030600           05  FILLER                  PIC X(111) VALUE SPACES.
030700
030800       01  WKS-TOP5-DETAIL-LINE.
030900           05  T5L-RANK                PIC Z9.
031000           05  FILLER                  PIC X(02) VALUE SPACES.
031100           05  T5L-NAME                PIC X(30).
031200           05  FILLER                  PIC X(02) VALUE SPACES.
031300           05  T5L-VOLUME              PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
031400           05  FILLER                  PIC X(75) VALUE SPACES.
031500
031600       01  WKS-AOR-LIST-LINE.
031700           05  ALL-LABEL               PIC X(05) VALUE 'AOR: '.
031800           05  ALL-VALUE               PIC X(20).
031900           05  FILLER                  PIC X(106) VALUE SPACES.
032000
032100       01  WKS-SYNC-LINE.
032200           05  SL-LABEL                PIC X(30)
032300                    VALUE 'ULTIMA SINCRONIZACION:'.
032400           05  SL-TYPE                 PIC X(10).
032500           05  FILLER                  PIC X(02) VALUE SPACES.
032600           05  SL-COMPLETED            PIC X(19).
032700           05  FILLER                  PIC X(70) VALUE SPACES.
032800
032900       01  WKS-LDR-SECTION-LINE.
033000           05  FILLER                  PIC X(24)
033100                    VALUE 'TABLA DE POSICIONES MLS'.
033200           05  FILLER                  PIC X(107) VALUE SPACES.
033300
033400       01  WKS-LDR-HEADING-LINE.
033500           05  FILLER                  PIC X(05) VALUE 'RANGO'.
033600           05  FILLER                  PIC X(02) VALUE SPACES.
033700           05  FILLER                  PIC X(30) VALUE 'AGENTE'.
033800           05  FILLER                  PIC X(02) VALUE SPACES.
033900           05  FILLER                  PIC X(20) VALUE 'AOR'.
034000           05  FILLER                  PIC X(02) VALUE SPACES.
034100           05  FILLER                  PIC X(17) VALUE 'VOLUMEN TOTAL'.
034200           05  FILLER                  PIC X(02) VALUE SPACES.
034300           05  FILLER                  PIC X(05) VALUE 'TRXN'.
034400           05  FILLER                  PIC X(02) VALUE SPACES.
034500           05  FILLER                  PIC X(06) VALUE 'VENTA'.
034600           05  FILLER                  PIC X(02) VALUE SPACES.
034700           05  FILLER                  PIC X(06) VALUE 'COMPRA'.
034800           05  FILLER                  PIC X(02) VALUE SPACES.
034900           05  FILLER                  PIC X(13) VALUE 'PROMEDIO'.
035000           05  FILLER                  PIC X(15) VALUE SPACES.
035100
035200       01  WKS-LDR-AOR-BREAK-LINE.
035300           05  FILLER                  PIC X(11) VALUE 'GRUPO AOR:'.
035400           05  LB-AOR                  PIC X(20).
035500           05  FILLER                  PIC X(100) VALUE SPACES.
035600
035700       01  WKS-LDR-DETAIL-LINE.
035800           05  LD-RANK                 PIC ZZZZ9.
035900           05  FILLER                  PIC X(02) VALUE SPACES.
036000           05  LD-NAME                 PIC X(30).
036100           05  FILLER                  PIC X(02) VALUE SPACES.
036200           05  LD-AOR                  PIC X(20).
036300           05  FILLER                  PIC X(02) VALUE SPACES.
036400           05  LD-VOLUME               PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
036500           05  FILLER                  PIC X(02) VALUE SPACES.
036600           05  LD-TXN                  PIC ZZZZ9.
036700           05  FILLER                  PIC X(02) VALUE SPACES.
036800           05  LD-LISTING              PIC ZZZZ9.
036900           05  FILLER                  PIC X(02) VALUE SPACES.
037000           05  LD-BUYER                PIC ZZZZ9.
037100           05  FILLER                  PIC X(02) VALUE SPACES.
037200           05  LD-AVG                  PIC Z,ZZZ,ZZ9.99.
037300           05  FILLER                  PIC X(08) VALUE SPACES.
037400
037500       01  WKS-LDR-TRAILER-LINE.
037600           05  FILLER                  PIC X(22)
037700                    VALUE 'TOTALES MOSTRADOS:'.
037800           05  LT-AGENTS               PIC ZZZZ9.
037900           05  FILLER                  PIC X(02) VALUE SPACES.
038000           05  LT-VOLUME               PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
038100           05  FILLER                  PIC X(02) VALUE SPACES.
038200           05  LT-TXN                  PIC ZZ,ZZZ,ZZ9.
038300           05  FILLER                  PIC X(63) VALUE SPACES.
038400
038500       LINKAGE SECTION.
038600       01  LK-MLSRPT-PARMS.
038700           05  LK-YEAR                 PIC 9(04).
038800           05  LK-YEAR-R REDEFINES LK-YEAR.
038900               10  LK-YEAR-CENTURY         PIC 9(02).
039000               10  LK-YEAR-IN-CENTURY      PIC 9(02).
039100           05  LK-AOR-FILTER           PIC X(20).
039200           05  LK-MIN-VOLUME           PIC S9(13)V99.
039300           05  LK-MIN-VOLUME-R REDEFINES LK-MIN-VOLUME.
039400               10  FILLER                  PIC X(13).
039500               10  LK-MIN-VOLUME-CENTS-X   PIC X(02).
039600           05  LK-MIN-TXN-COUNT        PIC 9(05).
039700           05  LK-RUN-STATUS           PIC X(01).
039800               88  LK-RUN-OK                     VALUE 'S'.
039900               88  LK-RUN-FAILED                 VALUE 'N'.
040000           05  FILLER                  PIC X(10).
040100
040200       PROCEDURE DIVISION USING LK-MLSRPT-PARMS.
040300       0100-MAIN SECTION.
040400      *    PARRAFO PRINCIPAL. IMPRIME PRIMERO EL TABLERO Y LUEGO LA
040500      *    TABLA DE POSICIONES EN EL MISMO ARCHIVO DE REPORTE.
040600           PERFORM 0200-INITIALIZE THRU 0200-INITIALIZE-E.
040700           PERFORM 1200-OPEN-FILES THRU 1200-OPEN-FILES-E.
040800           IF LK-RUN-FAILED
040900               GO TO 0100-MAIN-E
041000           END-IF.
041100           PERFORM 3000-BUILD-DASHBOARD THRU 3000-BUILD-DASHBOARD-E.
041200           PERFORM 4000-BUILD-LEADERBOARD THRU 4000-BUILD-LEADERBOARD-E.
041300           PERFORM 1500-CLOSE-FILES THRU 1500-CLOSE-FILES-E.
041400       0100-MAIN-E. EXIT.
041500           GOBACK.
041600
041700       0200-INITIALIZE.
041800           MOVE 'S' TO LK-RUN-STATUS.
041900           IF LK-YEAR = ZERO
042000               ACCEPT WKS-SYSTEM-DATE FROM DATE
042100               COMPUTE WKS-TARGET-YEAR =
042200                   (WKS-CENTURY-WINDOW * 100) + WKS-SYS-YEAR
042300           ELSE
042400               MOVE LK-YEAR TO WKS-TARGET-YEAR
042500           END-IF.
042600           IF LK-AOR-FILTER = SPACES
042700               MOVE 'N' TO WKS-AOR-GIVEN-SW
042800           ELSE
042900               MOVE 'Y' TO WKS-AOR-GIVEN-SW
043000               MOVE LK-AOR-FILTER TO WKS-AOR-FILTER-UC
043100               INSPECT WKS-AOR-FILTER-UC CONVERTING
043200                   'abcdefghijklmnopqrstuvwxyz'
043300                   TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
043400           END-IF.
043500           ACCEPT WKS-SYSTEM-DATE FROM DATE.
043600           MOVE WKS-SYS-MONTH TO WKS-RUN-DATE-EDIT (1:2).
043700           MOVE WKS-SYS-DAY   TO WKS-RUN-DATE-EDIT (4:2).
043800           COMPUTE DL-RUN-YEAR =
043900               (WKS-CENTURY-WINDOW * 100) + WKS-SYS-YEAR.
044000           MOVE DL-RUN-YEAR TO WKS-RUN-DATE-EDIT (7:4).
044100           MOVE WKS-RUN-DATE-EDIT TO DL-RUN-DATE.
044200       0200-INITIALIZE-E. EXIT.
044300
044400       1200-OPEN-FILES SECTION.
044500           OPEN INPUT MBRMAST.
044600           IF FS-MBRMAST NOT = 00
044700               MOVE 'MBRMAST' TO ARCHIVO
044800               MOVE 'OPEN' TO ACCION
044900               MOVE SPACES TO LLAVE
045000               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
045100                    LLAVE, FS-MBRMAST, FSE-MBRMAST
045200               MOVE 'N' TO LK-RUN-STATUS
045300               GO TO 8000-ABORT-RUN
045400           END-IF.
045500
045600           OPEN INPUT PRPMAST.
045700           IF FS-PRPMAST NOT = 00
045800               MOVE 'PRPMAST' TO ARCHIVO
045900               MOVE 'OPEN' TO ACCION
046000               MOVE SPACES TO LLAVE
046100               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
046200                    LLAVE, FS-PRPMAST, FSE-PRPMAST
046300               MOVE 'N' TO LK-RUN-STATUS
046400               GO TO 8000-ABORT-RUN
046500           END-IF.
046600
046700           OPEN INPUT AGSMAST.
046800           IF FS-AGSMAST NOT = 00
046900               MOVE 'AGSMAST' TO ARCHIVO
047000               MOVE 'OPEN' TO ACCION
047100               MOVE SPACES TO LLAVE
047200               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
047300                    LLAVE, FS-AGSMAST, FSE-AGSMAST
047400               MOVE 'N' TO LK-RUN-STATUS
047500               GO TO 8000-ABORT-RUN
047600           END-IF.
047700
047800           OPEN INPUT SYNLOG.
047900           IF FS-SYNLOG NOT = 00
048000               MOVE 'SYNLOG' TO ARCHIVO
048100               MOVE 'OPEN' TO ACCION
048200               MOVE SPACES TO LLAVE
048300               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
048400                    LLAVE, FS-SYNLOG, FSE-SYNLOG
048500               MOVE 'N' TO LK-RUN-STATUS
048600               GO TO 8000-ABORT-RUN
048700           END-IF.
048800
048900           OPEN OUTPUT REPORTE.
049000           IF FS-REPORTE NOT = 00
049100               MOVE 'REPORTE' TO ARCHIVO
049200               MOVE 'OPEN' TO ACCION
049300               MOVE SPACES TO LLAVE
049400               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
049500                    LLAVE, FS-REPORTE, FSE-REPORTE
049600               MOVE 'N' TO LK-RUN-STATUS
049700               GO TO 8000-ABORT-RUN
049800           END-IF.
049900       1200-OPEN-FILES-E. EXIT.
050000
050100       1500-CLOSE-FILES SECTION.
050200           CLOSE MBRMAST PRPMAST AGSMAST SYNLOG REPORTE.
050300       1500-CLOSE-FILES-E. EXIT.
050400
050500       3000-BUILD-DASHBOARD SECTION.
050600      *    CALCULA LOS TOTALES DEL TABLERO Y LOS IMPRIME. EL TOP 5 Y
050700      *    LA LISTA DE AOR SALEN DEL MISMO BARRIDO DE AGSMAST.
050800           PERFORM 3100-COUNT-MEMBERS THRU 3100-COUNT-MEMBERS-E.
050900           PERFORM 3200-SCAN-PROPERTIES THRU 3200-SCAN-PROPERTIES-E.
051000           INITIALIZE WKS-TOP5-TABLE.
051100           PERFORM 3300-SCAN-STATS-FOR-YEAR
051200               THRU 3300-SCAN-STATS-FOR-YEAR-E.
051300           PERFORM 3500-SORT-AOR-TABLE THRU 3500-SORT-AOR-TABLE-E.
051400           PERFORM 3400-FIND-LAST-SYNC THRU 3400-FIND-LAST-SYNC-E.
051500           PERFORM 3600-PRINT-DASHBOARD THRU 3600-PRINT-DASHBOARD-E.
051600       3000-BUILD-DASHBOARD-E. EXIT.
051700
051800       3100-COUNT-MEMBERS.
051900           MOVE ZERO TO WKS-MBRMAST-EOF-SW WKS-MEMBER-COUNT.
052000           PERFORM 3110-COUNT-ONE-MEMBER THRU 3110-COUNT-ONE-MEMBER-E
052100               UNTIL MBRMAST-SCAN-EOF.
052200       3100-COUNT-MEMBERS-E. EXIT.
052300
052400       3110-COUNT-ONE-MEMBER.
052500           READ MBRMAST NEXT RECORD
052600               AT END
052700                   MOVE 1 TO WKS-MBRMAST-EOF-SW
052800                   GO TO 3110-COUNT-ONE-MEMBER-E
052900           END-READ.
053000           ADD 1 TO WKS-MEMBER-COUNT.
053100       3110-COUNT-ONE-MEMBER-E. EXIT.
053200
053300       3200-SCAN-PROPERTIES.
053400           MOVE ZERO TO WKS-PRPMAST-EOF-SW WKS-PROPS-IN-YEAR
053500                        WKS-CLOSED-COUNT WKS-CLOSED-VOLUME.
053600           PERFORM 3210-EVALUATE-ONE-PROPERTY
053700               THRU 3210-EVALUATE-ONE-PROPERTY-E
053800               UNTIL PRPMAST-SCAN-EOF.
053900       3200-SCAN-PROPERTIES-E. EXIT.
054000
054100       3210-EVALUATE-ONE-PROPERTY.
054200           READ PRPMAST NEXT RECORD
054300               AT END
054400                   MOVE 1 TO WKS-PRPMAST-EOF-SW
054500                   GO TO 3210-EVALUATE-ONE-PROPERTY-E
054600           END-READ.
054700           IF FD-PRPMAST-CLOSE-YEAR OF FD-PRPMAST-RECORD
054800                   NOT = WKS-TARGET-YEAR
054900               GO TO 3210-EVALUATE-ONE-PROPERTY-E
055000           END-IF.
055100           ADD 1 TO WKS-PROPS-IN-YEAR.
055200           IF STANDARD-STATUS OF FD-PRPMAST-RECORD = 'Closed'
055300               ADD 1 TO WKS-CLOSED-COUNT
055400               ADD CLOSE-PRICE OF FD-PRPMAST-RECORD
055500                   TO WKS-CLOSED-VOLUME
055600           END-IF.
055700       3210-EVALUATE-ONE-PROPERTY-E. EXIT.
055800
055900       3300-SCAN-STATS-FOR-YEAR.
056000           CLOSE AGSMAST.
056100           OPEN INPUT AGSMAST.
056200           MOVE ZERO TO WKS-AGSMAST-EOF-SW.
056300           MOVE ZERO TO WKS-AOR-COUNT.
056400           PERFORM 3310-EVALUATE-ONE-STAT THRU 3310-EVALUATE-ONE-STAT-E
056500               UNTIL AGSMAST-SCAN-EOF.
056600       3300-SCAN-STATS-FOR-YEAR-E. EXIT.
056700
056800       3310-EVALUATE-ONE-STAT.
056900           READ AGSMAST NEXT RECORD
057000               AT END
057100                   MOVE 1 TO WKS-AGSMAST-EOF-SW
057200                   GO TO 3310-EVALUATE-ONE-STAT-E
057300           END-READ.
057400           IF STAT-YEAR OF FD-AGSMAST-RECORD NOT = WKS-TARGET-YEAR
057500               GO TO 3310-EVALUATE-ONE-STAT-E
057600           END-IF.
057700           IF RANK-OVERALL OF FD-AGSMAST-RECORD > 0
057800               AND RANK-OVERALL OF FD-AGSMAST-RECORD <= 5
057900               MOVE RANK-OVERALL OF FD-AGSMAST-RECORD TO WKS-T5-SUB
058000               MOVE STAT-MEMBER-KEY OF FD-AGSMAST-RECORD
058100                   TO MEMBER-KEY-NUMERIC OF FD-MBRMAST-RECORD
058200               READ MBRMAST
058300                   INVALID KEY
058400                       MOVE '(AGENTE DESCONOCIDO)'
058500                           TO T5-AGENT-NAME (WKS-T5-SUB)
058600                   NOT INVALID KEY
058700                       MOVE MEMBER-FULL-NAME OF FD-MBRMAST-RECORD
058800                           TO T5-AGENT-NAME (WKS-T5-SUB)
058900               END-READ
059000               MOVE TOTAL-VOLUME OF FD-AGSMAST-RECORD
059100                   TO T5-TOTAL-VOLUME (WKS-T5-SUB)
059200           END-IF.
059300           MOVE STAT-AOR OF FD-AGSMAST-RECORD TO WKS-CANDIDATE-AOR.
059400           PERFORM 3320-FIND-OR-ADD-AOR THRU 3320-FIND-OR-ADD-AOR-E.
059500       3310-EVALUATE-ONE-STAT-E. EXIT.
059600
059700       3320-FIND-OR-ADD-AOR.
059800      *    BUSQUEDA SECUENCIAL DEL AOR EN LA TABLA DE AOR DISTINTOS.
059900      *    SI NO EXISTE, SE AGREGA AL FINAL (LA TABLA SE ORDENA
060000      *    DESPUES EN 3500-SORT-AOR-TABLE).
060100           MOVE 'N' TO WKS-AOR-FOUND-SW.
060200           IF WKS-AOR-COUNT > 0
060300               SET WKS-AOR-IDX TO 1
060400               SEARCH WKS-AOR-ENTRY
060500                   AT END
060600                       CONTINUE
060700                   WHEN WKS-AOR-VALUE (WKS-AOR-IDX) = WKS-CANDIDATE-AOR
060800                       MOVE 'Y' TO WKS-AOR-FOUND-SW
060900               END-SEARCH
061000           END-IF.
061100           IF NOT AOR-WAS-FOUND AND WKS-AOR-COUNT < 50
061200               ADD 1 TO WKS-AOR-COUNT
061300               SET WKS-AOR-IDX TO WKS-AOR-COUNT
061400               MOVE WKS-CANDIDATE-AOR TO WKS-AOR-VALUE (WKS-AOR-IDX)
061500           END-IF.
061600       3320-FIND-OR-ADD-AOR-E. EXIT.
061700
061800       3400-FIND-LAST-SYNC.
061900      *    LA BITACORA ESTA EN ORDEN CRONOLOGICO DE APPEND, ASI QUE LA
062000      *    ULTIMA ENTRADA COMPLETADA ENCONTRADA AL FINAL DEL BARRIDO
062100      *    ES LA MAS RECIENTE.
062200           MOVE ZERO TO WKS-SYNLOG-EOF-SW.
062300           MOVE 'N' TO WKS-LAST-SYNC-FOUND.
062400           PERFORM 3410-EVALUATE-ONE-SYNC-ENTRY
062500               THRU 3410-EVALUATE-ONE-SYNC-ENTRY-E
062600               UNTIL SYNLOG-SCAN-EOF.
062700       3400-FIND-LAST-SYNC-E. EXIT.
062800
062900       3410-EVALUATE-ONE-SYNC-ENTRY.
063000           READ SYNLOG
063100               AT END
063200                   MOVE 1 TO WKS-SYNLOG-EOF-SW
063300                   GO TO 3410-EVALUATE-ONE-SYNC-ENTRY-E
063400           END-READ.
063500           IF SYNC-STATUS-COMPLETED
063600               MOVE 'Y' TO WKS-LAST-SYNC-FOUND
063700               MOVE SYNC-TYPE TO WKS-LAST-SYNC-TYPE
063800               MOVE COMPLETED-AT TO WKS-LAST-SYNC-ENDED
063900           END-IF.
064000       3410-EVALUATE-ONE-SYNC-ENTRY-E. EXIT.
064100
064200       3500-SORT-AOR-TABLE.
064300      *    ORDENAMIENTO POR SELECCION (LA TABLA RARA VEZ PASA DE UNA
064400      *    DOCENA DE AOR, NO AMERITA UN SORT COMPLETO).
064500           IF WKS-AOR-COUNT > 1
064600               PERFORM 3510-SELECTION-PASS THRU 3510-SELECTION-PASS-E
064700                   VARYING WKS-AOR-OUT-IDX FROM 1 BY 1
064800                   UNTIL WKS-AOR-OUT-IDX >= WKS-AOR-COUNT
064900           END-IF.
065000       3500-SORT-AOR-TABLE-E. EXIT.
065100
065200       3510-SELECTION-PASS.
065300           MOVE WKS-AOR-OUT-IDX TO WKS-AOR-MIN-IDX.
065400           PERFORM 3520-FIND-MIN THRU 3520-FIND-MIN-E
065500               VARYING WKS-AOR-IN-IDX FROM WKS-AOR-OUT-IDX BY 1
065600               UNTIL WKS-AOR-IN-IDX > WKS-AOR-COUNT.
065700           IF WKS-AOR-MIN-IDX NOT = WKS-AOR-OUT-IDX
065800               MOVE WKS-AOR-VALUE (WKS-AOR-OUT-IDX) TO WKS-AOR-SWAP
065900               MOVE WKS-AOR-VALUE (WKS-AOR-MIN-IDX)
066000                   TO WKS-AOR-VALUE (WKS-AOR-OUT-IDX)
066100               MOVE WKS-AOR-SWAP TO WKS-AOR-VALUE (WKS-AOR-MIN-IDX)
066200           END-IF.
066300       3510-SELECTION-PASS-E. EXIT.
066400
066500       3520-FIND-MIN.
066600           IF WKS-AOR-VALUE (WKS-AOR-IN-IDX)
066700                   < WKS-AOR-VALUE (WKS-AOR-MIN-IDX)
066800               MOVE WKS-AOR-IN-IDX TO WKS-AOR-MIN-IDX
066900           END-IF.
067000       3520-FIND-MIN-E. EXIT.
067100
067200       3600-PRINT-DASHBOARD.
067300           WRITE RPT-LINE FROM WKS-DASH-HDR-LINE.
067400           MOVE 'TOTAL DE AGENTES:' TO DL-LABEL.
067500           MOVE WKS-MEMBER-COUNT TO DL-VALUE.
067600           WRITE RPT-LINE FROM WKS-DASH-COUNT-LINE.
067700           MOVE 'PROPIEDADES DEL ANO:' TO DL-LABEL.
067800           MOVE WKS-PROPS-IN-YEAR TO DL-VALUE.
067900           WRITE RPT-LINE FROM WKS-DASH-COUNT-LINE.
068000           MOVE 'PROPIEDADES CERRADAS:' TO DL-LABEL.
068100           MOVE WKS-CLOSED-COUNT TO DL-VALUE.
068200           WRITE RPT-LINE FROM WKS-DASH-COUNT-LINE.
068300           MOVE WKS-CLOSED-VOLUME TO DL-VOLUME.
068400           WRITE RPT-LINE FROM WKS-DASH-VOLUME-LINE.
068500           WRITE RPT-LINE FROM WKS-TOP5-HEADING-LINE.
068600           PERFORM 3610-PRINT-ONE-TOP5 THRU 3610-PRINT-ONE-TOP5-E
068700               VARYING WKS-T5-SUB FROM 1 BY 1
068800               UNTIL WKS-T5-SUB > 5.
068900           PERFORM 3620-PRINT-ONE-AOR THRU 3620-PRINT-ONE-AOR-E
069000               VARYING WKS-AOR-IDX FROM 1 BY 1
069100               UNTIL WKS-AOR-IDX > WKS-AOR-COUNT.
069200           IF LAST-SYNC-WAS-FOUND
069300               MOVE WKS-LAST-SYNC-TYPE TO SL-TYPE
069400               MOVE WKS-LAST-SYNC-ENDED TO SL-COMPLETED
069500           ELSE
069600               MOVE SPACES TO SL-TYPE
069700               MOVE '(NINGUNA CORRIDA COMPLETADA)' TO SL-COMPLETED
069800           END-IF.
069900           WRITE RPT-LINE FROM WKS-SYNC-LINE.
070000       3600-PRINT-DASHBOARD-E. EXIT.
070100
070200       3610-PRINT-ONE-TOP5.
070300           IF T5-TOTAL-VOLUME (WKS-T5-SUB) NOT = ZERO
070400               MOVE WKS-T5-SUB TO T5L-RANK
070500               MOVE T5-AGENT-NAME (WKS-T5-SUB) TO T5L-NAME
070600               MOVE T5-TOTAL-VOLUME (WKS-T5-SUB) TO T5L-VOLUME
070700               WRITE RPT-LINE FROM WKS-TOP5-DETAIL-LINE
070800           END-IF.
070900       3610-PRINT-ONE-TOP5-E. EXIT.
071000
071100       3620-PRINT-ONE-AOR.
071200           MOVE WKS-AOR-VALUE (WKS-AOR-IDX) TO ALL-VALUE.
071300           WRITE RPT-LINE FROM WKS-AOR-LIST-LINE.
071400       3620-PRINT-ONE-AOR-E. EXIT.
071500
071600       4000-BUILD-LEADERBOARD SECTION.
071700      *    TABLA DE POSICIONES: SELECCIONA LAS FILAS DE AGSMAST QUE
071800      *    CUMPLEN LOS FILTROS, LAS ORDENA POR AOR/RANGO-EN-AOR/
071900      *    VOLUMEN Y LAS IMPRIME CON RUPTURA DE CONTROL POR AOR
072000      *    CUANDO NO HAY FILTRO DE AOR.
072100           WRITE RPT-LINE FROM WKS-LDR-SECTION-LINE.
072200           WRITE RPT-LINE FROM WKS-LDR-HEADING-LINE.
072300           SORT WORK-LDR-FILE
072400               ON ASCENDING KEY WR2-AOR
072500               ON ASCENDING KEY WR2-RANK-IN-AOR
072600               ON DESCENDING KEY WR2-TOTAL-VOLUME
072700               INPUT PROCEDURE 4100-SELECT-STATS-ROWS
072800                   THRU 4100-SELECT-STATS-ROWS-E
072900               OUTPUT PROCEDURE 4200-PRINT-LEADERBOARD
073000                   THRU 4200-PRINT-LEADERBOARD-E.
073100       4000-BUILD-LEADERBOARD-E. EXIT.
073200
073300       4100-SELECT-STATS-ROWS.
073400           CLOSE AGSMAST.
073500           OPEN INPUT AGSMAST.
073600           MOVE ZERO TO WKS-AGSMAST-EOF-SW.
073700           PERFORM 4110-RELEASE-ONE-STAT-ROW
073800               THRU 4110-RELEASE-ONE-STAT-ROW-E
073900               UNTIL AGSMAST-SCAN-EOF.
074000       4100-SELECT-STATS-ROWS-E. EXIT.
074100
074200       4110-RELEASE-ONE-STAT-ROW.
074300           READ AGSMAST NEXT RECORD
074400               AT END
074500                   MOVE 1 TO WKS-AGSMAST-EOF-SW
074600                   GO TO 4110-RELEASE-ONE-STAT-ROW-E
074700           END-READ.
074800           PERFORM 4120-APPLY-FILTERS THRU 4120-APPLY-FILTERS-E.
074900       4110-RELEASE-ONE-STAT-ROW-E. EXIT.
075000
075100       4120-APPLY-FILTERS.
075200           IF STAT-YEAR OF FD-AGSMAST-RECORD NOT = WKS-TARGET-YEAR
075300               GO TO 4120-APPLY-FILTERS-E
075400           END-IF.
075500           IF AOR-FILTER-GIVEN
075600               MOVE STAT-AOR OF FD-AGSMAST-RECORD
075700                   TO WKS-CANDIDATE-AOR-UC
075800               INSPECT WKS-CANDIDATE-AOR-UC CONVERTING
075900                   'abcdefghijklmnopqrstuvwxyz'
076000                   TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
076100               IF WKS-CANDIDATE-AOR-UC NOT = WKS-AOR-FILTER-UC
076200                   GO TO 4120-APPLY-FILTERS-E
076300               END-IF
076400           END-IF.
076500           IF TOTAL-VOLUME OF FD-AGSMAST-RECORD < LK-MIN-VOLUME
076600               GO TO 4120-APPLY-FILTERS-E
076700           END-IF.
076800           IF TRANSACTION-COUNT OF FD-AGSMAST-RECORD
076900                   < LK-MIN-TXN-COUNT
077000               GO TO 4120-APPLY-FILTERS-E
077100           END-IF.
077200           MOVE STAT-AOR OF FD-AGSMAST-RECORD TO WR2-AOR.
077300           MOVE RANK-IN-AOR OF FD-AGSMAST-RECORD TO WR2-RANK-IN-AOR.
077400           MOVE TOTAL-VOLUME OF FD-AGSMAST-RECORD TO WR2-TOTAL-VOLUME.
077500           MOVE AGS-MASTER-KEY OF FD-AGSMAST-RECORD TO WR2-MASTER-KEY.
077600           MOVE TRANSACTION-COUNT OF FD-AGSMAST-RECORD
077700               TO WR2-TRANSACTION-COUNT.
077800           MOVE LISTING-COUNT OF FD-AGSMAST-RECORD TO WR2-LISTING-COUNT.
077900           MOVE BUYER-COUNT OF FD-AGSMAST-RECORD TO WR2-BUYER-COUNT.
078000           MOVE AVERAGE-PRICE OF FD-AGSMAST-RECORD TO WR2-AVERAGE-PRICE.
078100           RELEASE WR2-RECORD.
078200       4120-APPLY-FILTERS-E. EXIT.
078300
078400       4200-PRINT-LEADERBOARD.
078500           MOVE ZERO TO WKS-LDR-EOF-SW WKS-AGENTS-SHOWN
078600                        WKS-VOLUME-SHOWN WKS-TXN-SHOWN.
078700           MOVE SPACES TO WKS-PRIOR-LDR-AOR.
078800           PERFORM 4210-PRINT-ONE-LDR-ROW THRU 4210-PRINT-ONE-LDR-ROW-E
078900               UNTIL LDR-FILE-EOF.
079000           PERFORM 4290-PRINT-LDR-TRAILER THRU 4290-PRINT-LDR-TRAILER-E.
079100       4200-PRINT-LEADERBOARD-E. EXIT.
079200
079300       4210-PRINT-ONE-LDR-ROW.
079400           RETURN WORK-LDR-FILE
079500               AT END
079600                   MOVE 1 TO WKS-LDR-EOF-SW
079700                   GO TO 4210-PRINT-ONE-LDR-ROW-E
079800           END-RETURN.
079900           IF NOT AOR-FILTER-GIVEN
080000               IF WR2-AOR NOT = WKS-PRIOR-LDR-AOR
080100                   MOVE WR2-AOR TO WKS-PRIOR-LDR-AOR
080200                   MOVE WR2-AOR TO LB-AOR
080300                   WRITE RPT-LINE FROM WKS-LDR-AOR-BREAK-LINE
080400               END-IF
080500           END-IF.
080600           PERFORM 4230-LOOKUP-AGENT-NAME THRU 4230-LOOKUP-AGENT-NAME-E.
080700           MOVE WR2-RANK-IN-AOR TO LD-RANK.
080800           MOVE WKS-LDR-AGENT-NAME TO LD-NAME.
080900           MOVE WR2-AOR TO LD-AOR.
081000           MOVE WR2-TOTAL-VOLUME TO LD-VOLUME.
081100           MOVE WR2-TRANSACTION-COUNT TO LD-TXN.
081200           MOVE WR2-LISTING-COUNT TO LD-LISTING.
081300           MOVE WR2-BUYER-COUNT TO LD-BUYER.
081400           MOVE WR2-AVERAGE-PRICE TO LD-AVG.
081500           WRITE RPT-LINE FROM WKS-LDR-DETAIL-LINE.
081600           ADD 1 TO WKS-AGENTS-SHOWN.
081700           ADD WR2-TOTAL-VOLUME TO WKS-VOLUME-SHOWN.
081800           ADD WR2-TRANSACTION-COUNT TO WKS-TXN-SHOWN.
081900       4210-PRINT-ONE-LDR-ROW-E. EXIT.
082000
082100       4230-LOOKUP-AGENT-NAME.
082200           MOVE WR2-MEMBER-KEY TO MEMBER-KEY-NUMERIC OF FD-MBRMAST-RECORD.
082300           READ MBRMAST
082400               INVALID KEY
082500                   MOVE '(AGENTE DESCONOCIDO)' TO WKS-LDR-AGENT-NAME
082600               NOT INVALID KEY
082700                   MOVE MEMBER-FULL-NAME OF FD-MBRMAST-RECORD
082800                       TO WKS-LDR-AGENT-NAME
082900           END-READ.
083000       4230-LOOKUP-AGENT-NAME-E. EXIT.
083100
083200       4290-PRINT-LDR-TRAILER.
083300           MOVE WKS-AGENTS-SHOWN TO LT-AGENTS.
083400           MOVE WKS-VOLUME-SHOWN TO LT-VOLUME.
083500           MOVE WKS-TXN-SHOWN TO LT-TXN.
083600           WRITE RPT-LINE FROM WKS-LDR-TRAILER-LINE.
083700       4290-PRINT-LDR-TRAILER-E. EXIT.
083800
083900       8000-ABORT-RUN SECTION.
084000           DISPLAY '*** MLSRPT - ERROR FATAL DE ARCHIVO, CORRIDA' ,
084100                   ' ABORTADA ***' UPON CONSOLE.
084200           MOVE 'N' TO LK-RUN-STATUS.
084300           GO TO 0100-MAIN-E.
084400       8000-ABORT-RUN-E. EXIT.

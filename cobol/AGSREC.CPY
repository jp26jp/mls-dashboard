000100      ******************************************************************
000200      *    COPYBOOK      : AGSREC                                      *
000300      *    APLICACION    : ESTADISTICAS DE VENTAS MLS                  *
000400      *    DESCRIPCION   : LAYOUT DEL MAESTRO DE ESTADISTICAS POR      *
000500      *                    AGENTE/ANO/AOR. SE RECALCULA POR COMPLETO   *
000600      *                    EN CADA CORRIDA DE AGTCALC.                 *
000700      *---------------------------------------------------------------*
000800      *    HISTORIAL DE CAMBIOS                                       *
000900      *    FECHA      INIC  TICKET     DESCRIPCION                    *
001000      *    ---------- ----  ---------  ------------------------------ *
001100      *    1998-03-20 RMP   MLS-0160   CREACION ORIGINAL.              *
001200      *    2003-10-02 PEDR  MLS-0288   SE AGREGAN RANK-OVERALL Y       *
001300      *                                RANK-IN-AOR.                    *
001400      ******************************************************************
001500       01  :TAG:-RECORD.
001600      *--------------------------------------------------------------*
001700      *    LLAVE COMPUESTA DEL MAESTRO DE ESTADISTICAS                *
001800      *    (AGENTE + ANO + AOR)                                       *
001900      *--------------------------------------------------------------*
002000           05  AGS-MASTER-KEY.
002100               10  STAT-MEMBER-KEY         PIC 9(09).
002200               10  STAT-YEAR                PIC 9(04).
002300               10  STAT-AOR                 PIC X(20).
002400      *--------------------------------------------------------------*
002500      *    VOLUMENES EN DOLARES (DOS DECIMALES, NUNCA BINARIO)        *
002600      *--------------------------------------------------------------*
002700           05  TOTAL-VOLUME                PIC S9(13)V99.
002800           05  LISTING-VOLUME              PIC S9(13)V99.
002900           05  BUYER-VOLUME                PIC S9(13)V99.
003000      *--------------------------------------------------------------*
003100      *    CONTADORES DE TRANSACCIONES CERRADAS                      *
003200      *--------------------------------------------------------------*
003300           05  TRANSACTION-COUNT           PIC 9(05).
003400           05  LISTING-COUNT               PIC 9(05).
003500           05  BUYER-COUNT                 PIC 9(05).
003600      *--------------------------------------------------------------*
003700      *    PRECIO PROMEDIO Y RANGOS                                  *
003800      *--------------------------------------------------------------*
003900           05  AVERAGE-PRICE               PIC S9(10)V99.
004000           05  RANK-OVERALL                PIC 9(05).
004100           05  RANK-IN-AOR                 PIC 9(05).
004200      *--------------------------------------------------------------*
004300      *    RELLENO DE EXPANSION DEL REGISTRO                          *
004400      *--------------------------------------------------------------*
004500           05  FILLER                      PIC X(15).

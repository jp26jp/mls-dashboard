000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *    FECHA       : 15/04/1998                                    *
000400      *    PROGRAMADOR : R. MENDEZ (RMP)                                *
000500      *    APLICACION  : ESTADISTICAS DE VENTAS MLS                    *
000600      *    PROGRAMA    : AGTMETR                                       *
000700      *    TIPO        : SUBRUTINA                                     *
000800      *    DESCRIPCION : CALCULA, PARA UN AGENTE Y UN ANO DADOS, EL     *
000900      *                : TOTAL DE TRANSACCIONES CERRADAS EN LAS QUE EL  *
001000      *                : AGENTE PARTICIPO (COMO VENDEDOR O COMPRADOR)   *
001100      *                : Y EL VOLUMEN TOTAL EN DOLARES. SI EL AGENTE    *
001200      *                : QUEDA EN AMBOS LADOS DE LA MISMA TRANSACCION   *
001300      *                : CUENTA UNA SOLA VEZ.                           *
001400      *    ARCHIVOS    : PRPMAST                                        *
001500      *    ACCION (ES) : C=CONSULTAR                                    *
001600      *    PROGRAMA(S) : INVOCADO POR MLSRPT                            *
001700      *    CANAL       : BATCH                                          *
001800      *    INSTALADO   : PROCESO NOCTURNO DE ESTADISTICAS MLS           *
001900      *    BPM/RATIONAL: N/A                                            *
002000      *    NOMBRE      : CONSULTA DE METRICAS ANUALES POR AGENTE        *
002100      ******************************************************************
002200      *    HISTORIAL DE CAMBIOS                                        *
002300      *    FECHA       INIC  TICKET      DESCRIPCION                   *
002400      *    ----------  ----  ----------  ------------------------------*
002500      *    1998-04-15  RMP   MLS-0163    CREACION ORIGINAL, COMO        *
002600      *                                  RUTINA DE CONSULTA EN LINEA    *
002700      *                                  DE LA FICHA DEL AGENTE.        *
002800      *    2004-09-01  PEDR  MLS-0298    SE RECICLA COMO SUBRUTINA       *
002900      *                                  BATCH (SIN CICS), YA QUE LA     *
003000      *                                  CONSULTA DE FICHA EN LINEA SE   *
003100      *                                  DIO DE BAJA Y SOLO QUEDA EL     *
003200      *                                  CALCULO DE METRICAS ANUALES.    *
003300      *    2009-06-22  EEDR  MLS-0378    SE ACLARA QUE UN AGENTE EN      *
003400      *                                  AMBOS LADOS DE LA MISMA VENTA   *
003500      *                                  SOLO CUENTA UNA VEZ (ANTES SE   *
003600      *                                  DUPLICABA POR ERROR).           *
003700      ******************************************************************
003800       PROGRAM-ID.     AGTMETR.
003900       AUTHOR.         R. MENDEZ.
004000       INSTALLATION.   DEPARTAMENTO DE SISTEMAS - JUNTA MLS.
004100       DATE-WRITTEN.   15 ABRIL 1998.
004200       DATE-COMPILED.
004300       SECURITY.       USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
004400
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SOURCE-COMPUTER.   IBM-370.
004800       OBJECT-COMPUTER.   IBM-370.
004900       SPECIAL-NAMES.
005000           C01 IS TOP-OF-FORM
005100           UPSI-0 IS WKS-SWITCH-DUMMY.
005200
005300       INPUT-OUTPUT SECTION.
005400       FILE-CONTROL.
005500           SELECT PRPMAST   ASSIGN TO PRPMAST
005600                  ORGANIZATION IS INDEXED
005700                  ACCESS MODE IS SEQUENTIAL
005800                  RECORD KEY IS PRP-MASTER-KEY OF FD-PRPMAST-RECORD
005900                  FILE STATUS IS FS-PRPMAST.
006000
006100       DATA DIVISION.
006200       FILE SECTION.
006300       FD  PRPMAST
006400           RECORDING MODE IS F
006500           LABEL RECORDS ARE STANDARD.
006600           COPY PRPREC REPLACING ==:TAG:== BY ==FD-PRPMAST==.
006700
006800       WORKING-STORAGE SECTION.
006900          77  WKS-PROGRAMA             PIC X(08)         VALUE
007000                                                          'AGTMETR'.
007100          77  WKS-CONTADOR-LEIDOS      PIC 9(07) COMP-3  VALUE ZEROS.
007200       01  SWITCHES.
007300           02  WKS-SWITCH-DUMMY        PIC X(01) VALUE 'O'.
007400           02  WKS-FIN-PRPMAST         PIC 9(01)         VALUE ZEROS.
007500               88  WKS-END-PRPMAST                       VALUE 1.
007600           02  FILLER                  PIC X(04).
007700
007800       01  FS-PRPMAST                  PIC 9(02)         VALUE ZEROS.
007900       01  FSE-PRPMAST.
008000           02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
008100           02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
008200           02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
008300           02  FILLER                  PIC X(04).
008400
008500       01  PROGRAMA                    PIC X(08)         VALUE
008600                                                          'AGTMETR'.
008700       01  ARCHIVO                     PIC X(08)         VALUE SPACES.
008800       01  ACCION                      PIC X(10)         VALUE SPACES.
008900       01  LLAVE                       PIC X(32)         VALUE SPACES.
009000
009100       LINKAGE SECTION.
009200       01  DATOS-COMMAREA.
009300           02  LK-MEMBER-KEY           PIC 9(09).
009400           02  LK-MEMBER-KEY-X REDEFINES LK-MEMBER-KEY PIC X(09).
009500           02  LK-YEAR                 PIC 9(04).
009600           02  LK-YEAR-R REDEFINES LK-YEAR.
009700               03  LK-YEAR-CENTURY         PIC 9(02).
009800               03  LK-YEAR-IN-CENTURY      PIC 9(02).
009900           02  LK-TRANSACTION-COUNT    PIC 9(05).
010000           02  LK-TOTAL-VOLUME         PIC S9(13)V99.
010100           02  LK-TOTAL-VOLUME-R REDEFINES LK-TOTAL-VOLUME.
010200               03  FILLER                  PIC X(13).
010300               03  LK-VOLUME-CENTS-X       PIC X(02).
010400           02  LK-RETURN-CODE          PIC X(01).
010500               88  LK-FOUND                      VALUE 'S'.
010600               88  LK-ERROR                       VALUE 'N'.
010700           02  FILLER                  PIC X(10).
010800
010900       PROCEDURE DIVISION USING DATOS-COMMAREA.
011000       0100-MAIN SECTION.
011100      *    BARRE PRPMAST COMPLETO (NO HAY LLAVE POR AGENTE EN EL
011200      *    MAESTRO DE PROPIEDADES, LA LLAVE ES POR TRANSACCION) Y
011300      *    ACUMULA LAS TRANSACCIONES CERRADAS DEL ANO EN LAS QUE EL
011400      *    AGENTE SOLICITADO PARTICIPA.
011500           MOVE ZERO TO LK-TRANSACTION-COUNT LK-TOTAL-VOLUME.
011600           MOVE 'S' TO LK-RETURN-CODE.
011700           PERFORM 0200-OPEN-PRPMAST THRU 0200-OPEN-PRPMAST-E.
011800           IF LK-ERROR
011900               GO TO 0100-MAIN-E
012000           END-IF.
012100           PERFORM 0300-READ-ONE-PROPERTY THRU 0300-READ-ONE-PROPERTY-E
012200               UNTIL WKS-END-PRPMAST.
012300           CLOSE PRPMAST.
012400       0100-MAIN-E. EXIT.
012500           GOBACK.
012600
012700       0200-OPEN-PRPMAST.
012800           MOVE ZERO TO WKS-FIN-PRPMAST.
012900           OPEN INPUT PRPMAST.
013000           IF FS-PRPMAST NOT = 00
013100               MOVE 'PRPMAST' TO ARCHIVO
013200               MOVE 'OPEN' TO ACCION
013300               MOVE SPACES TO LLAVE
013400               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
013500                    LLAVE, FS-PRPMAST, FSE-PRPMAST
013600               MOVE 'N' TO LK-RETURN-CODE
013700           END-IF.
013800       0200-OPEN-PRPMAST-E. EXIT.
013900
014000       0300-READ-ONE-PROPERTY.
014100           READ PRPMAST NEXT RECORD
014200               AT END
014300                   MOVE 1 TO WKS-FIN-PRPMAST
014400                   GO TO 0300-READ-ONE-PROPERTY-E
014500           END-READ.
014600           ADD 1 TO WKS-CONTADOR-LEIDOS.
014700           PERFORM 0400-EVALUATE-PROPERTY THRU 0400-EVALUATE-PROPERTY-E.
014800       0300-READ-ONE-PROPERTY-E. EXIT.
014900
015000       0400-EVALUATE-PROPERTY.
015100      *    SOLO CALIFICAN LAS PROPIEDADES CERRADAS DEL ANO SOLICITADO
015200      *    (A DIFERENCIA DE AGTCALC, AQUI NO SE EXIGE RESIDENCIAL).
015300      *    EL AGENTE CUENTA UNA SOLA VEZ AUNQUE APAREZCA EN AMBOS
015400      *    LADOS DE LA MISMA TRANSACCION.
015500           IF STANDARD-STATUS OF FD-PRPMAST-RECORD NOT = 'Closed'
015600               GO TO 0400-EVALUATE-PROPERTY-E
015700           END-IF.
015800           IF FD-PRPMAST-CLOSE-YEAR OF FD-PRPMAST-RECORD NOT = LK-YEAR
015900               GO TO 0400-EVALUATE-PROPERTY-E
016000           END-IF.
016100           IF LIST-AGENT-KEY-NUMERIC OF FD-PRPMAST-RECORD
016200                   NOT = LK-MEMBER-KEY
016300               AND BUYER-AGENT-KEY-NUMERIC OF FD-PRPMAST-RECORD
016400                   NOT = LK-MEMBER-KEY
016500               GO TO 0400-EVALUATE-PROPERTY-E
016600           END-IF.
016700           ADD 1 TO LK-TRANSACTION-COUNT.
016800           IF CLOSE-PRICE OF FD-PRPMAST-RECORD NOT = ZERO
016900               ADD CLOSE-PRICE OF FD-PRPMAST-RECORD
017000                   TO LK-TOTAL-VOLUME
017100           END-IF.
017200       0400-EVALUATE-PROPERTY-E. EXIT.

000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *    FECHA       : 02/02/2000                                    *
000400      *    PROGRAMADOR : R. MENDEZ (RMP)                                *
000500      *    APLICACION  : ESTADISTICAS DE VENTAS MLS                    *
000600      *    PROGRAMA    : MLSFULL                                       *
000700      *    TIPO        : BATCH - MAESTRO DEL PROCESO NOCTURNO          *
000800      *    DESCRIPCION : ORQUESTA LA CORRIDA NOCTURNA COMPLETA DE LA    *
000900      *                : JUNTA MLS: SINCRONIZA AGENTES Y PROPIEDADES    *
001000      *                : CONTRA LOS EXTRACTOS DEL DIA Y RECALCULA LAS   *
001100      *                : ESTADISTICAS ANUALES. NO ACCEDE ARCHIVOS       *
001200      *                : DIRECTAMENTE; SOLO INVOCA A MBRSYNC, PRPSYNC   *
001300      *                : Y AGTCALC COMO SUBRUTINAS Y CONSOLIDA SUS      *
001400      *                : CONTADORES DE RETORNO.                        *
001500      *    ARCHIVOS    : NINGUNO (TODO EL E/S ES DE LAS SUBRUTINAS)     *
001600      *    ACCION (ES) : I=INVOCAR SUBRUTINAS                           *
001700      *    PROGRAMA(S) : MBRSYNC, PRPSYNC, AGTCALC                      *
001800      *    INSTALADO   : PROCESO NOCTURNO DE ESTADISTICAS MLS           *
001900      *    BPM/RATIONAL: N/A                                            *
002000      *    NOMBRE      : ORQUESTADOR DE LA CORRIDA NOCTURNA MLS         *
002100      ******************************************************************
002200      *    HISTORIAL DE CAMBIOS                                        *
002300      *    FECHA       INIC  TICKET      DESCRIPCION                   *
002400      *    ----------  ----  ----------  ------------------------------*
002500      *    2000-02-02  RMP   MLS-0186    CREACION ORIGINAL. CORRE       *
002600      *                                  SIEMPRE LOS TRES PASOS EN      *
002700      *                                  MODO COMPLETO.                 *
002800      *    2003-10-02  PEDR  MLS-0288    SE ACTUALIZA PARA QUE AGTCALC  *
002900      *                                  SIEMPRE SE CORRA DE ULTIMO Y   *
003000      *                                  RECIBA EL ANO DE LA CORRIDA.   *
003100      *    2007-11-02  EEDR  MLS-0351    SE AGREGAN LOS UPSI DE CORRIDA *
003200      *                                  SELECTIVA (SOLO-AGENTES,       *
003300      *                                  SOLO-PROPIEDADES, SOLO-        *
003400      *                                  ESTADISTICAS) Y EL SWITCH DE   *
003500      *                                  INCREMENTAL VS COMPLETA.       *
003600      *    2012-02-27  PEDR  MLS-0431    SI UN PASO FALLA, SE ABORTA LA *
003700      *                                  CORRIDA COMPLETA CON REPORTE   *
003800      *                                  DE ERROR (ANTES SEGUIA CON LOS *
003900      *                                  PASOS SIGUIENTES POR ERROR).   *
004000      ******************************************************************
004100       PROGRAM-ID.     MLSFULL.
004200       AUTHOR.         R. MENDEZ.
004300       INSTALLATION.   DEPARTAMENTO DE SISTEMAS - JUNTA MLS.
004400       DATE-WRITTEN.   02 FEBRERO 2000.
004500       DATE-COMPILED.
004600       SECURITY.       USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
004700
004800       ENVIRONMENT DIVISION.
004900       CONFIGURATION SECTION.
005000       SOURCE-COMPUTER.   IBM-370.
005100       OBJECT-COMPUTER.   IBM-370.
005200       SPECIAL-NAMES.
005300           C01 IS TOP-OF-FORM
005400           UPSI-0 IS WKS-SWITCH-DUMMY
005500           UPSI-1 IS WKS-UPSI-SOLO-AGENTES
005600           UPSI-2 IS WKS-UPSI-SOLO-PROPIEDADES
005700           UPSI-3 IS WKS-UPSI-SOLO-ESTADISTICAS.
005800
005900       INPUT-OUTPUT SECTION.
006000       FILE-CONTROL.
006100           SELECT SYNLOG    ASSIGN TO SYNLOG
006200                  ORGANIZATION IS SEQUENTIAL
006300                  FILE STATUS IS FS-SYNLOG.
006400
006500       DATA DIVISION.
006600       FILE SECTION.
006700      *1 -->BITACORA DE CORRIDAS. MLSFULL SOLO GRABA LA ENTRADA DE
006800      *     "FULL" CUANDO LA CORRIDA ES COMPLETA (MEMBERS+PROPERTIES);
006900      *     LAS ENTRADAS DE CADA SINCRONIZACION INDIVIDUAL LAS GRABAN
007000      *     MBRSYNC Y PRPSYNC POR SU CUENTA.
007100       FD  SYNLOG
007200           RECORDING MODE IS F
007300           LABEL RECORDS ARE STANDARD.
007400           COPY SYNREC.
007500
007600       WORKING-STORAGE SECTION.
007700       01  WKS-FS-STATUS.
007800           05  FS-SYNLOG               PIC 9(02) VALUE ZEROES.
007900           05  FSE-SYNLOG.
008000               10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008100               10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
008200               10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
008300           05  FILLER                  PIC X(04).
008400
008500       01  WKS-ERROR-CALL.
008600           05  PROGRAMA                PIC X(08) VALUE 'MLSFULL'.
008700           05  ARCHIVO                 PIC X(08) VALUE SPACES.
008800           05  ACCION                  PIC X(10) VALUE SPACES.
008900           05  LLAVE                   PIC X(32) VALUE SPACES.
009000           05  FILLER                  PIC X(04).
009100
009200       01  WKS-SWITCHES.
009300           05  WKS-SWITCH-DUMMY             PIC X(01) VALUE 'O'.
009400           05  WKS-UPSI-SOLO-AGENTES        PIC X(01) VALUE 'O'.
009500               88  RUN-MEMBERS-ONLY                  VALUE '1'.
009600           05  WKS-UPSI-SOLO-PROPIEDADES    PIC X(01) VALUE 'O'.
009700               88  RUN-PROPERTIES-ONLY               VALUE '1'.
009800           05  WKS-UPSI-SOLO-ESTADISTICAS   PIC X(01) VALUE 'O'.
009900               88  RUN-STATS-ONLY                     VALUE '1'.
010000           05  WKS-STEP-FAILED-SW          PIC X(01) VALUE 'N'.
010100               88  A-STEP-HAS-FAILED                 VALUE 'Y'.
010200           05  FILLER                       PIC X(04).
010300
010400      *--------------------------------------------------------------*
010500      *    PARAMETROS DE CORRIDA, LEIDOS DE SYSIN EN LA MISMA FORMA   *
010600      *    QUE MORAS1 LEIA SU TARJETA DE PARAMETROS:                  *
010700      *        COL 01      MODO   'F' = COMPLETA  'I' = INCREMENTAL   *
010800      *        COL 02-05   ANO A PROCESAR (0000 = USAR ANO VIGENTE)   *
010900      *--------------------------------------------------------------*
011000       01  WKS-PARM-CARD.
011100           05  WKS-PARM-MODE           PIC X(01).
011200               88  PARM-MODE-FULL                VALUE 'F'.
011300               88  PARM-MODE-INCREMENTAL         VALUE 'I'.
011400           05  WKS-PARM-YEAR           PIC 9(04).
011500           05  WKS-PARM-YEAR-R REDEFINES WKS-PARM-YEAR.
011600               10  WKS-PARM-YEAR-CENTURY       PIC 9(02).
011700               10  WKS-PARM-YEAR-IN-CENTURY    PIC 9(02).
011800           05  FILLER                  PIC X(75).
011900
012000       01  WKS-RUN-YEAR                PIC 9(04) COMP VALUE 0.
012100       01  WKS-CENTURY-WINDOW          PIC 9(02) VALUE 20.
012200
012300       01  WKS-SYSTEM-DATE-TIME.
012400           05  WKS-SYS-DATE.
012500               10  WKS-SYS-YEAR        PIC 9(02).
012600               10  WKS-SYS-MONTH       PIC 9(02).
012700               10  WKS-SYS-DAY         PIC 9(02).
012800           05  WKS-SYS-TIME.
012900               10  WKS-SYS-HOUR        PIC 9(02).
013000               10  WKS-SYS-MINUTE      PIC 9(02).
013100               10  WKS-SYS-SECOND      PIC 9(02).
013200               10  WKS-SYS-HUNDREDTH   PIC 9(02).
013300           05  FILLER                  PIC X(04).
013400       01  WKS-SYS-DATE-X REDEFINES WKS-SYS-DATE PIC X(06).
013500
013600       01  WKS-TIMESTAMP-BUILD.
013700           05  WKS-TS-YEAR             PIC 9(04).
013800           05  FILLER                  PIC X(01) VALUE '-'.
013900           05  WKS-TS-MONTH            PIC 9(02).
014000           05  FILLER                  PIC X(01) VALUE '-'.
014100           05  WKS-TS-DAY              PIC 9(02).
014200           05  FILLER                  PIC X(01) VALUE '-'.
014300           05  WKS-TS-HOUR             PIC 9(02).
014400           05  FILLER                  PIC X(01) VALUE '.'.
014500           05  WKS-TS-MINUTE           PIC 9(02).
014600           05  FILLER                  PIC X(01) VALUE '.'.
014700           05  WKS-TS-SECOND           PIC 9(02).
014800
014900      *--------------------------------------------------------------*
015000      *    CONTADORES CONSOLIDADOS DE LOS TRES PASOS, PARA EL         *
015100      *    RESUMEN QUE SE DESPLIEGA AL OPERADOR AL FINAL DE LA        *
015200      *    CORRIDA.                                                   *
015300      *--------------------------------------------------------------*
015400       01  WKS-TOTALS.
015500           05  WKS-MEMBERS-PROCESSED   PIC 9(07) COMP VALUE 0.
015600           05  WKS-MEMBERS-CREATED     PIC 9(07) COMP VALUE 0.
015700           05  WKS-MEMBERS-UPDATED     PIC 9(07) COMP VALUE 0.
015800           05  WKS-PROPS-PROCESSED     PIC 9(07) COMP VALUE 0.
015900           05  WKS-PROPS-CREATED       PIC 9(07) COMP VALUE 0.
016000           05  WKS-PROPS-UPDATED       PIC 9(07) COMP VALUE 0.
016100           05  WKS-STATS-ROWS-WRITTEN  PIC 9(07) COMP VALUE 0.
016200           05  FILLER                  PIC X(12).
016300
016400       01  WKS-MASCARA-CONTADOR        PIC Z,ZZZ,ZZ9.
016500
016600      *--------------------------------------------------------------*
016700      *    MARCAS DE TIEMPO DE INICIO/FIN PARA LA ENTRADA "FULL" DE   *
016800      *    ESTA CORRIDA (SOLO SE GRABA EN MODO CORRIDA COMPLETA, NO   *
016900      *    EN CORRIDAS SELECTIVAS).                                   *
017000      *--------------------------------------------------------------*
017100       01  WKS-RUN-TIMESTAMPS.
017200           05  WKS-SYNC-STARTED-AT     PIC X(19).
017300           05  WKS-SYNC-STARTED-AT-R REDEFINES WKS-SYNC-STARTED-AT.
017400               10  WKS-START-YEAR-X    PIC X(04).
017500               10  FILLER              PIC X(01).
017600               10  WKS-START-MONTH-X   PIC X(02).
017700               10  FILLER              PIC X(01).
017800               10  WKS-START-DAY-X     PIC X(02).
017900               10  FILLER              PIC X(09).
018000           05  WKS-SYNC-COMPLETED-AT   PIC X(19).
018100           05  FILLER                  PIC X(08).
018200
018300      *--------------------------------------------------------------*
018400      *    AREAS DE LLAMADA (COMMAREA) HACIA CADA SUBRUTINA. SE       *
018500      *    DECLARAN AQUI PORQUE EL COPY DE LINKAGE DE CADA SUBRUTINA  *
018600      *    NO SE DISTRIBUYE POR SEPARADO -- ES COSTUMBRE DE LA CASA   *
018700      *    REPETIR LA FORMA DE LA COMMAREA EN EL PROGRAMA LLAMADOR.   *
018800      *--------------------------------------------------------------*
018900       01  WKS-MBRSYNC-PARMS.
019000           05  CALL-FULL-SWITCH        PIC X(01).
019100           05  CALL-RECORDS-PROCESSED  PIC 9(07).
019200           05  CALL-RECORDS-CREATED    PIC 9(07).
019300           05  CALL-RECORDS-UPDATED    PIC 9(07).
019400           05  CALL-RUN-STATUS         PIC X(01).
019500               88  CALL-RUN-OK                   VALUE 'S'.
019600               88  CALL-RUN-FAILED               VALUE 'N'.
019700           05  FILLER                  PIC X(10).
019800
019900       01  WKS-PRPSYNC-PARMS.
020000           05  CALL-TARGET-YEAR        PIC 9(04).
020100           05  CALL-RECORDS-PROCESSED  PIC 9(07).
020200           05  CALL-RECORDS-CREATED    PIC 9(07).
020300           05  CALL-RECORDS-UPDATED    PIC 9(07).
020400           05  CALL-RUN-STATUS         PIC X(01).
020500               88  CALL-RUN-OK                   VALUE 'S'.
020600               88  CALL-RUN-FAILED               VALUE 'N'.
020700           05  FILLER                  PIC X(10).
020800
020900       01  WKS-AGTCALC-PARMS.
021000           05  CALL-TARGET-YEAR        PIC 9(04).
021100           05  CALL-ROWS-WRITTEN       PIC 9(07).
021200           05  CALL-RUN-STATUS         PIC X(01).
021300               88  CALL-RUN-OK                   VALUE 'S'.
021400               88  CALL-RUN-FAILED               VALUE 'N'.
021500           05  FILLER                  PIC X(10).
021600
021700       PROCEDURE DIVISION.
021800       0100-MAIN SECTION.
021900      *    CORRE LOS TRES PASOS EN ORDEN: AGENTES, PROPIEDADES,        *
022000      *    ESTADISTICAS. LAS CORRIDAS SELECTIVAS (SOLO-AGENTES,        *
022100      *    SOLO-PROPIEDADES, SOLO-ESTADISTICAS) OMITEN LOS PASOS QUE   *
022200      *    NO LES CORRESPONDEN, PERO ESTADISTICAS SIEMPRE SE           *
022300      *    RECALCULA DESPUES DE CUALQUIER SINCRONIZACION SELECTIVA.    *
022400           PERFORM 0200-INITIALIZE THRU 0200-INITIALIZE-E.
022500           PERFORM 1000-RUN-MEMBER-SYNC THRU 1000-RUN-MEMBER-SYNC-E.
022600           IF A-STEP-HAS-FAILED
022700               GO TO 0190-WRAP-UP
022800           END-IF.
022900           PERFORM 2000-RUN-PROPERTY-SYNC THRU 2000-RUN-PROPERTY-SYNC-E.
023000           IF A-STEP-HAS-FAILED
023100               GO TO 0190-WRAP-UP
023200           END-IF.
023300           PERFORM 3000-RUN-STATISTICS THRU 3000-RUN-STATISTICS-E.
023400       0190-WRAP-UP.
023500           PERFORM 4000-RECORD-FULL-SYNC-LOG
023600               THRU 4000-RECORD-FULL-SYNC-LOG-E.
023700           PERFORM 5000-PRINT-SUMMARY THRU 5000-PRINT-SUMMARY-E.
023800       0100-MAIN-E. EXIT.
023900           GOBACK.
024000
024100       0200-INITIALIZE.
024200           ACCEPT WKS-PARM-CARD FROM SYSIN.
024300           PERFORM 0250-BUILD-RUN-TIMESTAMP
024400               THRU 0250-BUILD-RUN-TIMESTAMP-E.
024500           IF WKS-PARM-YEAR = ZERO
024600               COMPUTE WKS-RUN-YEAR =
024700                   (WKS-CENTURY-WINDOW * 100) + WKS-SYS-YEAR
024800           ELSE
024900               MOVE WKS-PARM-YEAR TO WKS-RUN-YEAR
025000           END-IF.
025100           MOVE WKS-TIMESTAMP-BUILD TO WKS-SYNC-STARTED-AT.
025200       0200-INITIALIZE-E. EXIT.
025300
025400       0250-BUILD-RUN-TIMESTAMP.
025500           ACCEPT WKS-SYS-DATE FROM DATE.
025600           ACCEPT WKS-SYS-TIME FROM TIME.
025700           COMPUTE WKS-TS-YEAR = (WKS-CENTURY-WINDOW * 100) +
025800                                   WKS-SYS-YEAR.
025900           MOVE WKS-SYS-MONTH  TO WKS-TS-MONTH.
026000           MOVE WKS-SYS-DAY    TO WKS-TS-DAY.
026100           MOVE WKS-SYS-HOUR   TO WKS-TS-HOUR.
026200           MOVE WKS-SYS-MINUTE TO WKS-TS-MINUTE.
026300           MOVE WKS-SYS-SECOND TO WKS-TS-SECOND.
026400       0250-BUILD-RUN-TIMESTAMP-E. EXIT.
026500
026600       1000-RUN-MEMBER-SYNC SECTION.
026700      *    SE OMITE CUANDO LA CORRIDA ES SOLO-PROPIEDADES O SOLO-      *
026800      *    ESTADISTICAS.                                               *
026900           IF RUN-PROPERTIES-ONLY OR RUN-STATS-ONLY
027000               GO TO 1000-RUN-MEMBER-SYNC-E
027100           END-IF.
027200           INITIALIZE WKS-MBRSYNC-PARMS.
027300           IF PARM-MODE-INCREMENTAL
027400               MOVE 'I' TO CALL-FULL-SWITCH OF WKS-MBRSYNC-PARMS
027500           ELSE
027600               MOVE 'F' TO CALL-FULL-SWITCH OF WKS-MBRSYNC-PARMS
027700           END-IF.
027800           CALL 'MBRSYNC' USING WKS-MBRSYNC-PARMS.
027900           MOVE CALL-RECORDS-PROCESSED OF WKS-MBRSYNC-PARMS
028000               TO WKS-MEMBERS-PROCESSED.
028100           MOVE CALL-RECORDS-CREATED OF WKS-MBRSYNC-PARMS
028200               TO WKS-MEMBERS-CREATED.
028300           MOVE CALL-RECORDS-UPDATED OF WKS-MBRSYNC-PARMS
028400               TO WKS-MEMBERS-UPDATED.
028500           IF CALL-RUN-FAILED OF WKS-MBRSYNC-PARMS
028600               MOVE 'Y' TO WKS-STEP-FAILED-SW
028700               DISPLAY '*** MLSFULL - FALLO MBRSYNC, SE ABORTA LA',
028800                       ' CORRIDA ***' UPON CONSOLE
028900           END-IF.
029000       1000-RUN-MEMBER-SYNC-E. EXIT.
029100
029200       2000-RUN-PROPERTY-SYNC SECTION.
029300      *    SE OMITE CUANDO LA CORRIDA ES SOLO-AGENTES O SOLO-          *
029400      *    ESTADISTICAS.                                               *
029500           IF RUN-MEMBERS-ONLY OR RUN-STATS-ONLY
029600               GO TO 2000-RUN-PROPERTY-SYNC-E
029700           END-IF.
029800           INITIALIZE WKS-PRPSYNC-PARMS.
029900           MOVE WKS-RUN-YEAR TO CALL-TARGET-YEAR OF WKS-PRPSYNC-PARMS.
030000           CALL 'PRPSYNC' USING WKS-PRPSYNC-PARMS.
030100           MOVE CALL-RECORDS-PROCESSED OF WKS-PRPSYNC-PARMS
030200               TO WKS-PROPS-PROCESSED.
030300           MOVE CALL-RECORDS-CREATED OF WKS-PRPSYNC-PARMS
030400               TO WKS-PROPS-CREATED.
030500           MOVE CALL-RECORDS-UPDATED OF WKS-PRPSYNC-PARMS
030600               TO WKS-PROPS-UPDATED.
030700           IF CALL-RUN-FAILED OF WKS-PRPSYNC-PARMS
030800               MOVE 'Y' TO WKS-STEP-FAILED-SW
030900               DISPLAY '*** MLSFULL - FALLO PRPSYNC, SE ABORTA LA',
031000                       ' CORRIDA ***' UPON CONSOLE
031100           END-IF.
031200       2000-RUN-PROPERTY-SYNC-E. EXIT.
031300
031400       3000-RUN-STATISTICS SECTION.
031500      *    SIEMPRE SE CORRE, SALVO QUE UN PASO ANTERIOR HAYA FALLADO   *
031600      *    (CONDICION YA FILTRADA POR 0100-MAIN ANTES DE LLEGAR AQUI). *
031700           INITIALIZE WKS-AGTCALC-PARMS.
031800           MOVE WKS-RUN-YEAR TO CALL-TARGET-YEAR OF WKS-AGTCALC-PARMS.
031900           CALL 'AGTCALC' USING WKS-AGTCALC-PARMS.
032000           MOVE CALL-ROWS-WRITTEN OF WKS-AGTCALC-PARMS
032100               TO WKS-STATS-ROWS-WRITTEN.
032200           IF CALL-RUN-FAILED OF WKS-AGTCALC-PARMS
032300               MOVE 'Y' TO WKS-STEP-FAILED-SW
032400               DISPLAY '*** MLSFULL - FALLO AGTCALC, SE ABORTA LA',
032500                       ' CORRIDA ***' UPON CONSOLE
032600           END-IF.
032700       3000-RUN-STATISTICS-E. EXIT.
032800
032900       4000-RECORD-FULL-SYNC-LOG SECTION.
033000      *    SOLO SE GRABA LA ENTRADA "FULL" CUANDO LA CORRIDA INCLUYO   *
033100      *    AMBAS SINCRONIZACIONES (NO EN CORRIDAS SOLO-AGENTES,        *
033200      *    SOLO-PROPIEDADES O SOLO-ESTADISTICAS).                      *
033300           IF RUN-MEMBERS-ONLY OR RUN-PROPERTIES-ONLY
033400                   OR RUN-STATS-ONLY
033500               GO TO 4000-RECORD-FULL-SYNC-LOG-E
033600           END-IF.
033700           PERFORM 0250-BUILD-RUN-TIMESTAMP
033800               THRU 0250-BUILD-RUN-TIMESTAMP-E.
033900           MOVE WKS-TIMESTAMP-BUILD TO WKS-SYNC-COMPLETED-AT.
034000           OPEN EXTEND SYNLOG.
034100           IF FS-SYNLOG NOT = 00
034200               MOVE 'SYNLOG' TO ARCHIVO
034300               MOVE 'OPEN' TO ACCION
034400               MOVE SPACES TO LLAVE
034500               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
034600                    LLAVE, FS-SYNLOG, FSE-SYNLOG
034700               GO TO 4000-RECORD-FULL-SYNC-LOG-E
034800           END-IF.
034900           INITIALIZE SYN-RECORD.
035000           MOVE 'FULL' TO SYNC-TYPE.
035100           MOVE WKS-SYNC-STARTED-AT TO STARTED-AT.
035200           MOVE WKS-SYNC-COMPLETED-AT TO COMPLETED-AT.
035300           IF A-STEP-HAS-FAILED
035400               MOVE 'FAILED' TO SYNC-STATUS
035500           ELSE
035600               MOVE 'COMPLETED' TO SYNC-STATUS
035700           END-IF.
035800           WRITE SYN-RECORD.
035900           CLOSE SYNLOG.
036000       4000-RECORD-FULL-SYNC-LOG-E. EXIT.
036100
036200       5000-PRINT-SUMMARY SECTION.
036300           DISPLAY 'MLSFULL - RESUMEN DE LA CORRIDA NOCTURNA MLS'
036400               UPON CONSOLE.
036500           MOVE WKS-MEMBERS-PROCESSED TO WKS-MASCARA-CONTADOR.
036600           DISPLAY 'AGENTES PROCESADOS    : ' WKS-MASCARA-CONTADOR
036700               UPON CONSOLE.
036800           MOVE WKS-MEMBERS-CREATED TO WKS-MASCARA-CONTADOR.
036900           DISPLAY 'AGENTES CREADOS       : ' WKS-MASCARA-CONTADOR
037000               UPON CONSOLE.
037100           MOVE WKS-MEMBERS-UPDATED TO WKS-MASCARA-CONTADOR.
037200           DISPLAY 'AGENTES ACTUALIZADOS  : ' WKS-MASCARA-CONTADOR
037300               UPON CONSOLE.
037400           MOVE WKS-PROPS-PROCESSED TO WKS-MASCARA-CONTADOR.
037500           DISPLAY 'PROPIEDADES PROCESADAS: ' WKS-MASCARA-CONTADOR
037600               UPON CONSOLE.
037700           MOVE WKS-PROPS-CREATED TO WKS-MASCARA-CONTADOR.
037800           DISPLAY 'PROPIEDADES CREADAS   : ' WKS-MASCARA-CONTADOR
037900               UPON CONSOLE.
038000           MOVE WKS-PROPS-UPDATED TO WKS-MASCARA-CONTADOR.
038100           DISPLAY 'PROPIEDADES ACTUALIZ. : ' WKS-MASCARA-CONTADOR
038200               UPON CONSOLE.
038300           MOVE WKS-STATS-ROWS-WRITTEN TO WKS-MASCARA-CONTADOR.
038400           DISPLAY 'FILAS DE ESTADISTICAS : ' WKS-MASCARA-CONTADOR
038500               UPON CONSOLE.
038600           IF A-STEP-HAS-FAILED
038700               DISPLAY '*** LA CORRIDA TERMINO CON ERRORES ***'
038800                   UPON CONSOLE
038900           ELSE
039000               DISPLAY 'LA CORRIDA TERMINO SIN ERRORES'
039100                   UPON CONSOLE
039200           END-IF.
039300       5000-PRINT-SUMMARY-E. EXIT.

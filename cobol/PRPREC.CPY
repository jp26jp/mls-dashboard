000100      ******************************************************************
000200      *    COPYBOOK      : PRPREC                                      *
000300      *    APLICACION    : ESTADISTICAS DE VENTAS MLS                  *
000400      *    DESCRIPCION   : LAYOUT DEL MAESTRO/EXTRACTO DE PROPIEDADES  *
000500      *                    (LISTADOS/TRANSACCIONES) DE LA JUNTA DE     *
000600      *                    BIENES RAICES. USADO POR PRMASTER (MAESTRO  *
000700      *                    INDEXADO) Y POR EL EXTRACTO SECUENCIAL      *
000800      *                    PRPFEED.                                    *
000900      *    NOTA          : LA LLAVE COMPUESTA DEL MAESTRO SE ARMA AL   *
001000      *                    FRENTE DEL REGISTRO (COSTUMBRE DE LA CASA,  *
001100      *                    IGUAL QUE TLMT-LLAVE/TIMT-LLAVE EN LOS      *
001200      *                    MAESTROS DE TARJETA).                       *
001300      *---------------------------------------------------------------*
001400      *    HISTORIAL DE CAMBIOS                                       *
001500      *    FECHA      INIC  TICKET     DESCRIPCION                    *
001600      *    ---------- ----  ---------  ------------------------------ *
001700      *    1990-07-02 JLS   -          CREACION ORIGINAL.              *
001800      *    1996-11-14 RMP   MLS-0201   SE AGREGA BLOQUE DE LLAVE       *
001900      *                                COMPUESTA AL FRENTE DEL REG.    *
002000      *    1999-01-06 EEDR  MLS-Y2K1   SE CONFIRMA CLOSE-DATE EN       *
002100      *                                FORMATO 9(08) AAAAMMDD DE 4     *
002200      *                                DIGITOS DE ANO.                 *
002300      *    2011-05-30 PEDR  MLS-0412   SE AGREGA REDEFINES DE          *
002400      *                                CLOSE-DATE POR ANO/MES/DIA.     *
002500      ******************************************************************
002600       01  :TAG:-RECORD.
002700      *--------------------------------------------------------------*
002800      *    LLAVE COMPUESTA DEL MAESTRO DE PROPIEDADES                 *
002900      *    (LISTADO + AGENTE COMPRADOR + AGENTE VENDEDOR + ESTADO)    *
003000      *--------------------------------------------------------------*
003100           05  PRP-MASTER-KEY.
003200               10  LISTING-KEY-NUMERIC     PIC 9(09).
003300               10  BUYER-AGENT-KEY-NUMERIC PIC 9(09).
003400               10  LIST-AGENT-KEY-NUMERIC  PIC 9(09).
003500               10  STANDARD-STATUS         PIC X(10).
003600                   88  PROPERTY-CLOSED          VALUE 'Closed'.
003700                   88  PROPERTY-ACTIVE          VALUE 'Active'.
003800                   88  PROPERTY-PENDING         VALUE 'Pending'.
003900      *--------------------------------------------------------------*
004000      *    DATOS DE IDENTIFICACION Y CLASIFICACION                   *
004100      *--------------------------------------------------------------*
004200           05  LISTING-ID                  PIC X(12).
004300           05  PROPERTY-TYPE                PIC X(15).
004400               88  PROPERTY-TYPE-RESIDENTIAL    VALUE 'Residential'.
004500      *--------------------------------------------------------------*
004600      *    FECHAS Y VALORES DE LA TRANSACCION                        *
004700      *--------------------------------------------------------------*
004800           05  CLOSE-DATE                  PIC 9(08).
004900           05  :TAG:-CLOSE-DATE-R REDEFINES CLOSE-DATE.
005000               10  :TAG:-CLOSE-YEAR        PIC 9(04).
005100               10  :TAG:-CLOSE-MONTH       PIC 9(02).
005200               10  :TAG:-CLOSE-DAY         PIC 9(02).
005300           05  CLOSE-PRICE                 PIC S9(11)V99.
005400           05  LIST-PRICE                  PIC S9(11)V99.
005500      *--------------------------------------------------------------*
005600      *    AGENTE VENDEDOR (LIST SIDE)                                *
005700      *--------------------------------------------------------------*
005800           05  LIST-AGENT-AOR              PIC X(20).
005900           05  LIST-AGENT-FULL-NAME        PIC X(30).
006000      *--------------------------------------------------------------*
006100      *    AGENTE COMPRADOR (BUYER SIDE)                              *
006200      *--------------------------------------------------------------*
006300           05  BUYER-AGENT-AOR             PIC X(20).
006400           05  BUYER-AGENT-FULL-NAME       PIC X(30).
006500      *--------------------------------------------------------------*
006600      *    UBICACION DE LA PROPIEDAD                                 *
006700      *--------------------------------------------------------------*
006800           05  CITY                        PIC X(20).
006900           05  STATE-OR-PROVINCE           PIC X(02).
007000           05  POSTAL-CODE                 PIC X(10).
007100           05  STREET-NUMBER               PIC X(10).
007200           05  STREET-NAME                 PIC X(25).
007300           05  MODIFICATION-TIMESTAMP      PIC X(19).
007400      *--------------------------------------------------------------*
007500      *    BLOQUE DE PASO (LOS 200+ ATRIBUTOS DESCRIPTIVOS QUE LA     *
007600      *    JUNTA ENVIA -- COMENTARIOS, LISTAS DE CARACTERISTICAS,     *
007700      *    URLS, DISTRITOS ESCOLARES, DATOS SOLARES, ETC. -- Y QUE    *
007800      *    NO PARTICIPAN EN NINGUNA REGLA DEL PROCESO). SE COPIA      *
007900      *    TAL CUAL EN EL UPSERT, SIN VALIDAR.                        *
008000      *--------------------------------------------------------------*
008100           05  :TAG:-DESCRIPTIVE-FILLER    PIC X(600).

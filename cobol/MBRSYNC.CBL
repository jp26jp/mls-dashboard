000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *    FECHA          : 14/06/1991                                 *
000400      *    PROGRAMADOR     : J. SOLER (JLS)                             *
000500      *    APLICACION      : ESTADISTICAS DE VENTAS MLS                *
000600      *    PROGRAMA        : MBRSYNC                                   *
000700      *    TIPO            : BATCH                                     *
000800      *    DESCRIPCION     : SINCRONIZA EL MAESTRO LOCAL DE AGENTES    *
000900      *                      (MEMBER-MASTER) CONTRA EL EXTRACTO DE LA  *
001000      *                      JUNTA DE BIENES RAICES (MEMBER-FEED).     *
001100      *                      INSERTA LOS AGENTES NUEVOS Y ACTUALIZA    *
001200      *                      LOS YA EXISTENTES. PUEDE CORRER EN MODO   *
001300      *                      COMPLETO (TODO EL EXTRACTO) O INCREMENTAL *
001400      *                      (SOLO LO MODIFICADO DESDE LA ULTIMA       *
001500      *                      CORRIDA EXITOSA).                         *
001600      *    ARCHIVOS        : MBRFEED (ENTRADA, SECUENCIAL)             *
001700      *                      MBRMAST (E/S, INDEXADO)                   *
001800      *                      SYNCLOG (E/S, SECUENCIAL)                 *
001900      *    ACCION(ES)      : LECTURA / ALTA / MODIFICACION             *
002000      *    INSTALADO       : PROCESO NOCTURNO DE ESTADISTICAS MLS      *
002100      *    BPM/RATIONAL    : N/A                                       *
002200      ******************************************************************
002300      *    HISTORIAL DE CAMBIOS                                        *
002400      *    FECHA       INIC  TICKET      DESCRIPCION                   *
002500      *    ----------  ----  ----------  ------------------------------*
002600      *    1991-06-14  JLS   -           CREACION ORIGINAL. LEE EL      *
002700      *                                  EXTRACTO COMPLETO Y GRABA      *
002800      *                                  TODO COMO ALTA.                *
002900      *    1993-09-30  JLS   MLS-0081    SE AGREGA MAESTRO INDEXADO Y   *
003000      *                                  LOGICA DE ALTA/MODIFICACION    *
003100      *                                  (ANTES SOLO GENERABA EXTRACTO).*
003200      *    1997-02-11  RMP   MLS-0142    SE AGREGA BITACORA DE CORRIDA  *
003300      *                                  (SYNC-LOG) CON CONTADORES DE   *
003400      *                                  PROCESADOS/ALTAS/CAMBIOS.      *
003500      *    1999-01-06  EEDR  MLS-Y2K1    SE REVISA MANEJO DE FECHAS DE  *
003600      *                                  4 DIGITOS EN EL TIMESTAMP DE   *
003700      *                                  MODIFICACION. SIN CAMBIOS DE   *
003800      *                                  LAYOUT, SOLO VALIDACION.       *
003900      *    2002-05-20  PEDR  MLS-0211    SE AGREGA MODO INCREMENTAL:    *
004000      *                                  SE LEE LA ULTIMA BITACORA      *
004100      *                                  COMPLETADA DE TIPO MEMBERS Y   *
004200      *                                  SE SALTAN LOS REGISTROS CON    *
004300      *                                  TIMESTAMP MENOR O IGUAL.       *
004400      *    2007-11-02  EEDR  MLS-0351    SE AGREGA COMMAREA DE LLAMADA  *
004500      *                                  (LK-MBRSYNC-PARMS) PARA QUE    *
004600      *                                  MLSFULL PUEDA INVOCAR ESTE     *
004700      *                                  PROGRAMA COMO SUBRUTINA Y      *
004800      *                                  RECIBIR LOS CONTADORES.        *
004900      *    2011-08-15  PEDR  MLS-0405    SE CAMBIA MBRREC DE COPYBOOK   *
005000      *                                  FIJO A COPY REPLACING PARA     *
005100      *                                  PODER USAR EL MISMO LAYOUT EN  *
005200      *                                  EL EXTRACTO Y EN EL MAESTRO    *
005300      *                                  SIN DUPLICAR CAMPOS.           *
005400      *    2013-04-09  PEDR  MLS-0438    RECORDS-PROCESSED CONTABA SOLO *
005500      *                                  LOS REGISTROS QUE PASABAN EL   *
005600      *                                  FILTRO DE SELECCION. AHORA SE  *
005700      *                                  INCREMENTA POR CADA REGISTRO   *
005800      *                                  LEIDO DEL EXTRACTO, SE PROCESE *
005900      *                                  O SE SALTE.                    *
006000      *    2014-09-22  EEDR  MLS-0460    LA BITACORA FAILED QUEDABA CON *
006100      *                                  ERROR-MESSAGE EN BLANCO. SE    *
006200      *                                  GRABA AHORA EL ARCHIVO/ACCION   *
006300      *                                  DONDE FALLO LA CORRIDA.        *
006400      ******************************************************************
006500       PROGRAM-ID.     MBRSYNC.
006600       AUTHOR.         J. SOLER.
006700       INSTALLATION.   DEPARTAMENTO DE SISTEMAS - JUNTA MLS.
006800       DATE-WRITTEN.   14 JUNIO 1991.
006900       DATE-COMPILED.
007000       SECURITY.       USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
007100
007200       ENVIRONMENT DIVISION.
007300       CONFIGURATION SECTION.
007400       SOURCE-COMPUTER.   IBM-370.
007500       OBJECT-COMPUTER.   IBM-370.
007600       SPECIAL-NAMES.
007700           C01 IS TOP-OF-FORM
007800           UPSI-0 IS WKS-SWITCH-INCREMENTAL.
007900
008000       INPUT-OUTPUT SECTION.
008100       FILE-CONTROL.
008200           SELECT MBRFEED   ASSIGN TO MBRFEED
008300                  ORGANIZATION IS SEQUENTIAL
008400                  FILE STATUS IS FS-MBRFEED.
008500
008600           SELECT MBRMAST   ASSIGN TO MBRMAST
008700                  ORGANIZATION IS INDEXED
008800                  ACCESS MODE IS DYNAMIC
008900                  RECORD KEY IS MEMBER-KEY-NUMERIC OF FD-MBRMAST-RECORD
009000                  FILE STATUS IS FS-MBRMAST.
009100
009200           SELECT SYNCLOG   ASSIGN TO SYNCLOG
009300                  ORGANIZATION IS SEQUENTIAL
009400                  FILE STATUS IS FS-SYNCLOG.
009500
009600       DATA DIVISION.
009700       FILE SECTION.
009800       FD  MBRFEED
009900           RECORDING MODE IS F
010000           LABEL RECORDS ARE STANDARD.
010100           COPY MBRREC REPLACING ==:TAG:== BY ==FD-MBRFEED==.
010200
010300       FD  MBRMAST
010400           RECORDING MODE IS F
010500           LABEL RECORDS ARE STANDARD.
010600           COPY MBRREC REPLACING ==:TAG:== BY ==FD-MBRMAST==.
010700
010800       FD  SYNCLOG
010900           RECORDING MODE IS F
011000           LABEL RECORDS ARE STANDARD.
011100           COPY SYNREC.
011200
011300       WORKING-STORAGE SECTION.
011400       01  WKS-FS-STATUS.
011500           05  FS-MBRFEED              PIC 9(02) VALUE ZEROES.
011600           05  FSE-MBRFEED.
011700               10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011800               10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011900               10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012000           05  FS-MBRMAST              PIC 9(02) VALUE ZEROES.
012100           05  FSE-MBRMAST.
012200               10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012300               10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012400               10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012500           05  FS-SYNCLOG              PIC 9(02) VALUE ZEROES.
012600           05  FSE-SYNCLOG.
012700               10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012800               10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012900               10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013000           05  FILLER                  PIC X(04).
013100
013200       01  WKS-ERROR-CALL.
013300           05  PROGRAMA                PIC X(08) VALUE 'MBRSYNC'.
013400           05  ARCHIVO                 PIC X(08) VALUE SPACES.
013500           05  ACCION                  PIC X(10) VALUE SPACES.
013600           05  LLAVE                   PIC X(32) VALUE SPACES.
013700           05  FILLER                  PIC X(04).
013800
013900      *    MENSAJE DE ERROR DE CORRIDA, ARMADO EN EL PUNTO DONDE SE
014000      *    ABORTA POR FALLO DE ARCHIVO. SE GRABA EN LA BITACORA
014100      *    (SYNREC/ERROR-MESSAGE) CUANDO LA CORRIDA QUEDA FAILED.
014200       01  WKS-RUN-ERROR-MSG.
014300           05  WKS-RUN-ERROR-TEXT      PIC X(60) VALUE SPACES.
014400           05  FILLER                  PIC X(04).
014500
014600       01  WKS-SWITCHES.
014700           05  WKS-MBRFEED-EOF-SW      PIC 9(01) COMP VALUE ZERO.
014800               88  MBRFEED-EOF                  VALUE 1.
014900           05  WKS-MASTER-FOUND-SW     PIC X(01) VALUE 'N'.
015000               88  MASTER-RECORD-FOUND          VALUE 'Y'.
015100           05  WKS-SWITCH-INCREMENTAL  PIC X(01) VALUE 'O'.
015200           05  FILLER                  PIC X(04).
015300
015400       01  WKS-COUNTERS.
015500           05  WKS-RECORDS-PROCESSED   PIC 9(07) COMP VALUE 0.
015600           05  WKS-RECORDS-CREATED     PIC 9(07) COMP VALUE 0.
015700           05  WKS-RECORDS-UPDATED     PIC 9(07) COMP VALUE 0.
015800           05  WKS-RECORDS-SKIPPED     PIC 9(07) COMP VALUE 0.
015900           05  FILLER                  PIC X(04).
016000
016100       01  WKS-EDITED-COUNTERS.
016200           05  WKS-MASCARA-PROCESADOS  PIC Z,ZZZ,ZZ9.
016300           05  WKS-MASCARA-ALTAS       PIC Z,ZZZ,ZZ9.
016400           05  WKS-MASCARA-CAMBIOS     PIC Z,ZZZ,ZZ9.
016500           05  FILLER                  PIC X(04).
016600
016700      *--------------------------------------------------------------*
016800      *    CONTROL DE FECHA DE CORTE INCREMENTAL. SE ARMA LEYENDO LA  *
016900      *    ULTIMA BITACORA COMPLETADA DE TIPO MEMBERS (VER PARRAFO    *
017000      *    1100-DETERMINE-CUTOFF). EL TIMESTAMP MAS ALTO VISTO EN EL  *
017100      *    EXTRACTO (INCLUSO EN REGISTROS SALTADOS) QUEDA EN          *
017200      *    WKS-MAX-TIMESTAMP-SEEN Y SE GRABA COMO LAST-MODIFICATION-  *
017300      *    TIMESTAMP DE LA NUEVA BITACORA AL CERRAR LA CORRIDA.       *
017400      *--------------------------------------------------------------*
017500       01  WKS-CUTOFF-TIMESTAMP        PIC X(19) VALUE LOW-VALUES.
017600       01  WKS-MAX-TIMESTAMP-SEEN      PIC X(19) VALUE LOW-VALUES.
017700       01  WKS-MAX-TIMESTAMP-SEEN-R REDEFINES WKS-MAX-TIMESTAMP-SEEN.
017800           05  WKS-MAX-TS-SEEN-YEAR    PIC X(04).
017900           05  FILLER                  PIC X(15).
018000
018100       01  WKS-SYSTEM-DATE-TIME.
018200           05  WKS-SYS-DATE.
018300               10  WKS-SYS-YEAR        PIC 9(02).
018400               10  WKS-SYS-MONTH       PIC 9(02).
018500               10  WKS-SYS-DAY         PIC 9(02).
018600           05  WKS-SYS-TIME.
018700               10  WKS-SYS-HOUR        PIC 9(02).
018800               10  WKS-SYS-MINUTE      PIC 9(02).
018900               10  WKS-SYS-SECOND      PIC 9(02).
019000               10  WKS-SYS-HUNDREDTH   PIC 9(02).
019100           05  FILLER                  PIC X(04).
019200
019300       01  WKS-CENTURY-WINDOW          PIC 9(02) VALUE 20.
019400
019500       01  WKS-TIMESTAMP-BUILD.
019600           05  WKS-TS-YEAR             PIC 9(04).
019700           05  FILLER                  PIC X(01) VALUE '-'.
019800           05  WKS-TS-MONTH            PIC 9(02).
019900           05  FILLER                  PIC X(01) VALUE '-'.
020000           05  WKS-TS-DAY              PIC 9(02).
020100           05  FILLER                  PIC X(01) VALUE '-'.
020200           05  WKS-TS-HOUR             PIC 9(02).
020300           05  FILLER                  PIC X(01) VALUE '.'.
020400           05  WKS-TS-MINUTE           PIC 9(02).
020500           05  FILLER                  PIC X(01) VALUE '.'.
020600           05  WKS-TS-SECOND           PIC 9(02).
020700
020800       01  WKS-RUN-TIMESTAMPS.
020900           05  WKS-RUN-STARTED-AT      PIC X(19).
021000           05  WKS-RUN-STARTED-AT-R REDEFINES WKS-RUN-STARTED-AT.
021100               10  WKS-RUN-STARTED-YEAR    PIC X(04).
021200               10  FILLER                  PIC X(15).
021300           05  WKS-RUN-COMPLETED-AT    PIC X(19).
021400
021500      *--------------------------------------------------------------*
021600      *    COPIA DE TRABAJO DEL ULTIMO REGISTRO DE BITACORA LEIDO,    *
021700      *    USADA SOLO PARA DETERMINAR LA FECHA DE CORTE (REDEFINES    *
021800      *    DEL LAYOUT COMUN DE SYNREC NO ES NECESARIO: EL FD YA TRAE  *
021900      *    SU PROPIA AREA SYN-RECORD).                                *
022000      *--------------------------------------------------------------*
022100       01  WKS-SYNCLOG-EOF-SW          PIC 9(01) COMP VALUE ZERO.
022200           88  SYNCLOG-EOF                       VALUE 1.
022300
022400       LINKAGE SECTION.
022500       01  LK-MBRSYNC-PARMS.
022600           05  LK-FULL-SWITCH          PIC X(01).
022700               88  LK-FULL-SYNC                  VALUE 'F'.
022800               88  LK-INCREMENTAL-SYNC           VALUE 'I'.
022900           05  LK-RECORDS-PROCESSED    PIC 9(07).
023000           05  LK-RECORDS-CREATED      PIC 9(07).
023100           05  LK-RECORDS-UPDATED      PIC 9(07).
023200           05  LK-RUN-STATUS           PIC X(01).
023300               88  LK-RUN-OK                     VALUE 'S'.
023400               88  LK-RUN-FAILED                 VALUE 'N'.
023500           05  FILLER                  PIC X(10).
023600
023700       PROCEDURE DIVISION USING LK-MBRSYNC-PARMS.
023800
023900       0100-MAIN SECTION.
024000      *    PARRAFO PRINCIPAL. GOBIERNA LA SECUENCIA COMPLETA DE LA
024100      *    SINCRONIZACION DE AGENTES.
024200           PERFORM 0200-INITIALIZE THRU 0200-INITIALIZE-E.
024300           PERFORM 1100-DETERMINE-CUTOFF THRU 1100-DETERMINE-CUTOFF-E.
024400           PERFORM 1200-OPEN-FILES THRU 1200-OPEN-FILES-E.
024500           PERFORM 1300-WRITE-STARTED-LOG THRU 1300-WRITE-STARTED-LOG-E.
024600           PERFORM 2000-PROCESS-ONE-MEMBER THRU 2000-PROCESS-ONE-MEMBER-E
024700               UNTIL MBRFEED-EOF.
024800           PERFORM 1400-WRITE-COMPLETED-LOG
024900               THRU 1400-WRITE-COMPLETED-LOG-E.
025000           PERFORM 1500-CLOSE-FILES THRU 1500-CLOSE-FILES-E.
025100           PERFORM 1600-RETURN-COUNTERS THRU 1600-RETURN-COUNTERS-E.
025200           GOBACK.
025300
025400       0200-INITIALIZE.
025500           MOVE ZERO TO WKS-RECORDS-PROCESSED
025600                        WKS-RECORDS-CREATED
025700                        WKS-RECORDS-UPDATED
025800                        WKS-RECORDS-SKIPPED.
025900           MOVE LOW-VALUES TO WKS-MAX-TIMESTAMP-SEEN.
026000           MOVE 'I' TO WKS-SWITCH-INCREMENTAL.
026100           IF LK-FULL-SYNC
026200               MOVE 'F' TO WKS-SWITCH-INCREMENTAL
026300           END-IF.
026400           MOVE 'S' TO LK-RUN-STATUS.
026500           PERFORM 0250-BUILD-RUN-TIMESTAMP
026600               THRU 0250-BUILD-RUN-TIMESTAMP-E.
026700       0200-INITIALIZE-E. EXIT.
026800
026900       0250-BUILD-RUN-TIMESTAMP.
027000      *    ARMA EL TIMESTAMP DE INICIO DE CORRIDA EN FORMATO
027100      *    AAAA-MM-DD-HH.MM.SS (VENTANA DE SIGLO FIJA EN 20, NO SE
027200      *    ESPERA QUE ESTE PROGRAMA SIGA CORRIENDO DESPUES DEL 2099).
027300           ACCEPT WKS-SYS-DATE FROM DATE.
027400           ACCEPT WKS-SYS-TIME FROM TIME.
027500           COMPUTE WKS-TS-YEAR = (WKS-CENTURY-WINDOW * 100) +
027600                                   WKS-SYS-YEAR.
027700           MOVE WKS-SYS-MONTH  TO WKS-TS-MONTH.
027800           MOVE WKS-SYS-DAY    TO WKS-TS-DAY.
027900           MOVE WKS-SYS-HOUR   TO WKS-TS-HOUR.
028000           MOVE WKS-SYS-MINUTE TO WKS-TS-MINUTE.
028100           MOVE WKS-SYS-SECOND TO WKS-TS-SECOND.
028200           MOVE WKS-TIMESTAMP-BUILD TO WKS-RUN-STARTED-AT.
028300       0250-BUILD-RUN-TIMESTAMP-E. EXIT.
028400
028500       1100-DETERMINE-CUTOFF SECTION.
028600      *    MODO INCREMENTAL: SE LEE SYNCLOG DE PRINCIPIO A FIN Y SE
028700      *    CONSERVA EL LAST-MODIFICATION-TIMESTAMP DE LA ULTIMA
028800      *    BITACORA COMPLETADA (SYNC-STATUS-COMPLETED) DE TIPO
028900      *    MEMBERS. SI NO HAY NINGUNA, O SI LA CORRIDA ES COMPLETA,
029000      *    LA FECHA DE CORTE QUEDA EN LOW-VALUES Y TODO CALIFICA.
029100           MOVE LOW-VALUES TO WKS-CUTOFF-TIMESTAMP.
029200           IF WKS-SWITCH-INCREMENTAL = 'F'
029300               GO TO 1100-DETERMINE-CUTOFF-E
029400           END-IF.
029500           MOVE ZERO TO WKS-SYNCLOG-EOF-SW.
029600           MOVE 'SYNCLOG' TO ARCHIVO.
029700           OPEN INPUT SYNCLOG.
029800           IF FS-SYNCLOG NOT = 00 AND FS-SYNCLOG NOT = 05
029900               MOVE 'OPEN' TO ACCION
030000               MOVE SPACES TO LLAVE
030100               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
030200                    LLAVE, FS-SYNCLOG, FSE-SYNCLOG
030300               GO TO 1100-DETERMINE-CUTOFF-E
030400           END-IF.
030500           PERFORM 1150-READ-ONE-LOG-ENTRY THRU 1150-READ-ONE-LOG-ENTRY-E
030600               UNTIL SYNCLOG-EOF.
030700           CLOSE SYNCLOG.
030800       1100-DETERMINE-CUTOFF-E. EXIT.
030900
031000       1150-READ-ONE-LOG-ENTRY.
031100           READ SYNCLOG
031200               AT END
031300                   MOVE 1 TO WKS-SYNCLOG-EOF-SW
031400                   GO TO 1150-READ-ONE-LOG-ENTRY-E
031500           END-READ.
031600           IF SYNC-TYPE-MEMBERS AND SYNC-STATUS-COMPLETED
031700               MOVE LAST-MODIFICATION-TIMESTAMP
031800                   TO WKS-CUTOFF-TIMESTAMP
031900           END-IF.
032000       1150-READ-ONE-LOG-ENTRY-E. EXIT.
032100
032200       1200-OPEN-FILES SECTION.
032300           OPEN INPUT MBRFEED.
032400           IF FS-MBRFEED NOT = 00
032500               MOVE 'MBRFEED' TO ARCHIVO
032600               MOVE 'OPEN' TO ACCION
032700               MOVE SPACES TO LLAVE
032800               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
032900                    LLAVE, FS-MBRFEED, FSE-MBRFEED
033000               STRING 'NO ABRIO ' ARCHIVO DELIMITED BY SIZE
033100                      ' (FS=' DELIMITED BY SIZE
033200                      FS-MBRFEED DELIMITED BY SIZE
033300                      ')' DELIMITED BY SIZE
033400                   INTO WKS-RUN-ERROR-TEXT
033500               END-STRING
033600               MOVE 'N' TO LK-RUN-STATUS
033700               GO TO 8000-ABORT-RUN
033800           END-IF.
033900
034000           OPEN I-O MBRMAST.
034100           IF FS-MBRMAST = 35
034200               CLOSE MBRMAST
034300               OPEN OUTPUT MBRMAST
034400               CLOSE MBRMAST
034500               OPEN I-O MBRMAST
034600           END-IF.
034700           IF FS-MBRMAST NOT = 00
034800               MOVE 'MBRMAST' TO ARCHIVO
034900               MOVE 'OPEN' TO ACCION
035000               MOVE SPACES TO LLAVE
035100               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
035200                    LLAVE, FS-MBRMAST, FSE-MBRMAST
035300               STRING 'NO ABRIO ' ARCHIVO DELIMITED BY SIZE
035400                      ' (FS=' DELIMITED BY SIZE
035500                      FS-MBRMAST DELIMITED BY SIZE
035600                      ')' DELIMITED BY SIZE
035700                   INTO WKS-RUN-ERROR-TEXT
035800               END-STRING
035900               MOVE 'N' TO LK-RUN-STATUS
036000               GO TO 8000-ABORT-RUN
036100           END-IF.
036200
036300           OPEN EXTEND SYNCLOG.
036400           IF FS-SYNCLOG = 35
036500               OPEN OUTPUT SYNCLOG
036600           END-IF.
036700           IF FS-SYNCLOG NOT = 00
036800               MOVE 'SYNCLOG' TO ARCHIVO
036900               MOVE 'OPEN' TO ACCION
037000               MOVE SPACES TO LLAVE
037100               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
037200                    LLAVE, FS-SYNCLOG, FSE-SYNCLOG
037300               STRING 'NO ABRIO ' ARCHIVO DELIMITED BY SIZE
037400                      ' (FS=' DELIMITED BY SIZE
037500                      FS-SYNCLOG DELIMITED BY SIZE
037600                      ')' DELIMITED BY SIZE
037700                   INTO WKS-RUN-ERROR-TEXT
037800               END-STRING
037900               MOVE 'N' TO LK-RUN-STATUS
038000               GO TO 8000-ABORT-RUN
038100           END-IF.
038200       1200-OPEN-FILES-E. EXIT.
038300
038400       1300-WRITE-STARTED-LOG SECTION.
038500           MOVE SPACES TO SYN-RECORD.
038600           MOVE 'MEMBERS' TO SYNC-TYPE.
038700           MOVE 'STARTED' TO SYNC-STATUS.
038800           MOVE WKS-RUN-STARTED-AT TO STARTED-AT.
038900           MOVE SPACES TO COMPLETED-AT.
039000           MOVE ZERO TO RECORDS-PROCESSED RECORDS-CREATED
039100                        RECORDS-UPDATED.
039200           MOVE WKS-CUTOFF-TIMESTAMP TO LAST-MODIFICATION-TIMESTAMP.
039300           MOVE SPACES TO ERROR-MESSAGE.
039400           WRITE SYN-RECORD.
039500       1300-WRITE-STARTED-LOG-E. EXIT.
039600
039700       1400-WRITE-COMPLETED-LOG SECTION.
039800           PERFORM 0250-BUILD-RUN-TIMESTAMP
039900               THRU 0250-BUILD-RUN-TIMESTAMP-E.
040000           MOVE SPACES TO SYN-RECORD.
040100           MOVE 'MEMBERS' TO SYNC-TYPE.
040200           IF LK-RUN-OK
040300               MOVE 'COMPLETED' TO SYNC-STATUS
040400           ELSE
040500               MOVE 'FAILED' TO SYNC-STATUS
040600           END-IF.
040700           MOVE WKS-RUN-STARTED-AT TO STARTED-AT.
040800           MOVE WKS-RUN-STARTED-AT TO COMPLETED-AT.
040900           MOVE WKS-RECORDS-PROCESSED TO RECORDS-PROCESSED.
041000           MOVE WKS-RECORDS-CREATED   TO RECORDS-CREATED.
041100           MOVE WKS-RECORDS-UPDATED   TO RECORDS-UPDATED.
041200           IF WKS-MAX-TIMESTAMP-SEEN > WKS-CUTOFF-TIMESTAMP
041300               MOVE WKS-MAX-TIMESTAMP-SEEN
041400                   TO LAST-MODIFICATION-TIMESTAMP
041500           ELSE
041600               MOVE WKS-CUTOFF-TIMESTAMP
041700                   TO LAST-MODIFICATION-TIMESTAMP
041800           END-IF.
041900           IF LK-RUN-OK
042000               MOVE SPACES TO ERROR-MESSAGE
042100           ELSE
042200               MOVE WKS-RUN-ERROR-TEXT TO ERROR-MESSAGE
042300           END-IF.
042400           WRITE SYN-RECORD.
042500       1400-WRITE-COMPLETED-LOG-E. EXIT.
042600
042700       1500-CLOSE-FILES SECTION.
042800           CLOSE MBRFEED MBRMAST SYNCLOG.
042900       1500-CLOSE-FILES-E. EXIT.
043000
043100       1600-RETURN-COUNTERS SECTION.
043200           MOVE WKS-RECORDS-PROCESSED TO LK-RECORDS-PROCESSED.
043300           MOVE WKS-RECORDS-CREATED   TO LK-RECORDS-CREATED.
043400           MOVE WKS-RECORDS-UPDATED   TO LK-RECORDS-UPDATED.
043500           MOVE WKS-RECORDS-PROCESSED TO WKS-MASCARA-PROCESADOS.
043600           MOVE WKS-RECORDS-CREATED   TO WKS-MASCARA-ALTAS.
043700           MOVE WKS-RECORDS-UPDATED   TO WKS-MASCARA-CAMBIOS.
043800           DISPLAY 'MBRSYNC - PROCESADOS   : ' WKS-MASCARA-PROCESADOS
043900               UPON CONSOLE.
044000           DISPLAY 'MBRSYNC - ALTAS        : ' WKS-MASCARA-ALTAS
044100               UPON CONSOLE.
044200           DISPLAY 'MBRSYNC - CAMBIOS      : ' WKS-MASCARA-CAMBIOS
044300               UPON CONSOLE.
044400       1600-RETURN-COUNTERS-E. EXIT.
044500
044600       2000-PROCESS-ONE-MEMBER SECTION.
044700      *    LEE UN REGISTRO DEL EXTRACTO. EL TIMESTAMP MAS ALTO VISTO
044800      *    SE ACUMULA SIEMPRE, INCLUSO CUANDO EL REGISTRO SE SALTA,
044900      *    PARA QUE LA PROXIMA CORRIDA INCREMENTAL NO PIERDA CAMBIOS.
045000      *    WKS-RECORDS-PROCESSED CUENTA TODO REGISTRO LEIDO DEL
045100      *    EXTRACTO, SE PROCESE O SE SALTE; WKS-RECORDS-SKIPPED SOLO
045200      *    LOS QUE 2100-SHOULD-PROCESS DESCARTA.
045300           READ MBRFEED
045400               AT END
045500                   MOVE 1 TO WKS-MBRFEED-EOF-SW
045600                   GO TO 2000-PROCESS-ONE-MEMBER-E
045700           END-READ.
045800           IF FS-MBRFEED NOT = 00
045900               MOVE 'MBRFEED' TO ARCHIVO
046000               MOVE 'READ' TO ACCION
046100               MOVE SPACES TO LLAVE
046200               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
046300                    LLAVE, FS-MBRFEED, FSE-MBRFEED
046400               GO TO 2000-PROCESS-ONE-MEMBER-E
046500           END-IF.
046600           ADD 1 TO WKS-RECORDS-PROCESSED.
046700           IF MODIFICATION-TIMESTAMP OF FD-MBRFEED-RECORD
046800                   > WKS-MAX-TIMESTAMP-SEEN
046900               MOVE MODIFICATION-TIMESTAMP OF FD-MBRFEED-RECORD
047000                   TO WKS-MAX-TIMESTAMP-SEEN
047100           END-IF.
047200           PERFORM 2100-SHOULD-PROCESS THRU 2100-SHOULD-PROCESS-E.
047300       2000-PROCESS-ONE-MEMBER-E. EXIT.
047400
047500       2100-SHOULD-PROCESS.
047600      *    REGLA DE SELECCION: SE SALTA EL REGISTRO SI LA LLAVE VIENE
047700      *    EN CERO/BLANCO O SI SU TIMESTAMP DE MODIFICACION NO ES
047800      *    POSTERIOR A LA FECHA DE CORTE INCREMENTAL.
047900           IF MEMBER-KEY-NUMERIC OF FD-MBRFEED-RECORD = ZERO
048000               ADD 1 TO WKS-RECORDS-SKIPPED
048100               GO TO 2100-SHOULD-PROCESS-E
048200           END-IF.
048300           IF MODIFICATION-TIMESTAMP OF FD-MBRFEED-RECORD
048400                   NOT > WKS-CUTOFF-TIMESTAMP
048500               ADD 1 TO WKS-RECORDS-SKIPPED
048600               GO TO 2100-SHOULD-PROCESS-E
048700           END-IF.
048800           PERFORM 2200-UPSERT-MASTER THRU 2200-UPSERT-MASTER-E.
048900       2100-SHOULD-PROCESS-E. EXIT.
049000
049100       2200-UPSERT-MASTER.
049200      *    ALTA/MODIFICACION CONTRA EL MAESTRO INDEXADO. SE USA UN
049300      *    MOVE DE GRUPO (TODO EL REGISTRO) PORQUE EL LAYOUT DEL
049400      *    EXTRACTO Y EL DEL MAESTRO SON IDENTICOS (MISMO COPYBOOK
049500      *    MBRREC INCLUIDO DOS VECES CON REPLACING).
049600           MOVE MEMBER-KEY-NUMERIC OF FD-MBRFEED-RECORD
049700               TO MEMBER-KEY-NUMERIC OF FD-MBRMAST-RECORD.
049800           READ MBRMAST
049900               INVALID KEY
050000                   MOVE 'N' TO WKS-MASTER-FOUND-SW
050100               NOT INVALID KEY
050200                   MOVE 'Y' TO WKS-MASTER-FOUND-SW
050300           END-READ.
050400           MOVE FD-MBRFEED-RECORD TO FD-MBRMAST-RECORD.
050500           IF MASTER-RECORD-FOUND
050600               REWRITE FD-MBRMAST-RECORD
050700               IF FS-MBRMAST NOT = 00
050800                   MOVE 'MBRMAST' TO ARCHIVO
050900                   MOVE 'REWRITE' TO ACCION
051000                   MOVE MEMBER-KEY-NUMERIC OF FD-MBRMAST-RECORD
051100                       TO LLAVE
051200                   CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
051300                        LLAVE, FS-MBRMAST, FSE-MBRMAST
051400               ELSE
051500                   ADD 1 TO WKS-RECORDS-UPDATED
051600               END-IF
051700           ELSE
051800               WRITE FD-MBRMAST-RECORD
051900               IF FS-MBRMAST NOT = 00
052000                   MOVE 'MBRMAST' TO ARCHIVO
052100                   MOVE 'WRITE' TO ACCION
052200                   MOVE MEMBER-KEY-NUMERIC OF FD-MBRMAST-RECORD
052300                       TO LLAVE
052400                   CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
052500                        LLAVE, FS-MBRMAST, FSE-MBRMAST
052600               ELSE
052700                   ADD 1 TO WKS-RECORDS-CREATED
052800               END-IF
052900           END-IF.
053000       2200-UPSERT-MASTER-E. EXIT.
053100
053200       8000-ABORT-RUN SECTION.
053300      *    ABORTO DE CORRIDA POR ERROR DE ARCHIVO. SE DEJA LA
053400      *    BITACORA EN FAILED SI YA SE HABIA ABIERTO, SE REGRESA EL
053500      *    ESTADO 'N' AL INVOCADOR Y SE TERMINA EL PROGRAMA.
053600           MOVE 'N' TO LK-RUN-STATUS.
053700           PERFORM 1600-RETURN-COUNTERS THRU 1600-RETURN-COUNTERS-E.
053800           GOBACK.
